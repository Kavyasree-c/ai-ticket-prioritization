000100 IDENTIFICATION                          DIVISION.
000200*=================================================================
000300 PROGRAM-ID.                             TKTQUE.
000400 AUTHOR.                                 SUELI C. BARROS.
000500 INSTALLATION.                           NEXUS SUPORTE TECNICO.
000600 DATE-WRITTEN.                           19/08/1992.
000700 DATE-COMPILED.
000800 SECURITY.                               USO INTERNO NEXUS.
000900*=================================================================
001000*    PROGRAMA....: TKTQUE
001100*    PROGRAMADOR.: SUELI C. BARROS
001200*    ANALISTA....: SUELI C. BARROS
001300*    CONSULTORIA.: FOURSYS
001400*    DATA........: 19 / 08 / 1992
001500*-----------------------------------------------------------------
001600*    OBJETIVO....: PASSO 2 DO LOTE DE PRIORIZACAO DE CHAMADOS.
001700*                  LE O MESTRE JA PONTUADO (TICKET-OUT), SEPARA
001800*                  OS CHAMADOS EM ABERTO (OPEN) EM UMA TABELA NA
001900*                  MEMORIA, ORDENA POR PRIORIDADE EFETIVA
002000*                  DECRESCENTE (BOLHA) E IMPRIME A FILA DE
002100*                  PRIORIDADE (QUEUE-RPT).
002200*-----------------------------------------------------------------
002300*    ARQUIVOS....:                       I/O        INCLUDE/BOOK
002400*                  TICKET-OUT            INPUT      #BOOKMST
002500*                  QUEUE-RPT             OUTPUT     (NESTE PRG)
002600*-----------------------------------------------------------------
002700*    MODULOS.....: NENHUM.
002800*=================================================================
002900*-----------------------------------------------------------------
003000*                     ALTERACOES DO PROGRAMA
003100*-----------------------------------------------------------------
003200* 19/08/1992 SB  TKT-0039  VERSAO INICIAL - FILA EM MEMORIA,
003300*                          ORDENACAO POR BOLHA, SEM OVERRIDE.
003400*-----------------------------------------------------------------
003500* 07/06/1993 SB  TKT-0058  CHAMADOS COM OVERRIDE PASSAM A
003600*                          ORDENAR PELA PRIORIDADE DO OVERRIDE,
003700*                          NAO PELA NOTA CALCULADA.
003800*-----------------------------------------------------------------
003900* 30/11/1998 RA  TKT-0082  AJUSTE VIRADA DO ANO 2000 - DATA DE
004000*                          EXECUCAO NO CABECALHO PASSA A 4
004100*                          DIGITOS DE ANO.
004200*-----------------------------------------------------------------
004300* 21/09/2005 MLS TKT-0131  AUMENTADO O LIMITE DA TABELA DE FILA
004400*                          PARA 999 CHAMADOS, A PEDIDO DO SUPORTE
004500*                          POR CONTA DO CRESCIMENTO DA BASE.
004600*-----------------------------------------------------------------
004700* 11/08/2004 MLS TKT-0126  CONTADORES E FLAGS SOLTOS PASSAM DE 01
004800*                          PARA 77 (PADRAO FS-). ARQUIVO NAO
004900*                          ACHADO NA ABERTURA DO TICKET-OUT GANHA
005000*                          MENSAGEM PROPRIA, E O RESUMO FINAL
005100*                          AVISA QUANDO O PASSO CHEGOU SEM
005200*                          NENHUM CHAMADO JA PONTUADO.
005300*-----------------------------------------------------------------
005400* 22/02/1999 RA  TKT-0150  RETIRADA A CLAUSULA SPECIAL-NAMES -
005500*                          O MNEMONICO C01 NAO ERA USADO EM
005600*                          NENHUM WRITE DESTA ROTINA.
005700*=================================================================
005800
005900
006000*=================================================================
006100 ENVIRONMENT                             DIVISION.
006200*=================================================================
006300*-----------------------------------------------------------------
006400 INPUT-OUTPUT                            SECTION.
006500*-----------------------------------------------------------------
006600 FILE-CONTROL.
006700     SELECT TICKET-OUT ASSIGN TO
006800         "TICKET.OUT"
006900         FILE STATUS IS FS-TKTOUT.
007000     SELECT QUEUE-RPT  ASSIGN TO
007100         "QUEUE.RPT"
007200         FILE STATUS IS FS-QUEUE.
007300
007400*=================================================================
007500 DATA                                    DIVISION.
007600*=================================================================
007700*-----------------------------------------------------------------
007800 FILE                                    SECTION.
007900*-----------------------------------------------------------------
008000*        INPUT - MESTRE DE CHAMADOS JA PONTUADOS
008100*-----------------------------------------------------------------
008200 FD  TICKET-OUT.
008300 COPY "#BOOKMST".
008400*-----------------------------------------------------------------
008500*        OUTPUT - RELATORIO DA FILA DE PRIORIDADE
008600*                               LRECL = 132
008700*-----------------------------------------------------------------
008800 FD  QUEUE-RPT.
008900 01  REG-QUEUE-RPT                       PIC X(132).
009000
009100*-----------------------------------------------------------------
009200 WORKING-STORAGE                         SECTION.
009300*-----------------------------------------------------------------
009400 01  FILLER                      PIC X(050)          VALUE
009500     "***** INICIO DA WORKING - TKTQUE *****".
009600*-----------------------------------------------------------------
009700*        VARIAVEIS DE STATUS
009800*-----------------------------------------------------------------
009900 77  FS-TKTOUT                   PIC X(002)          VALUE SPACES.
010000 77  FS-QUEUE                    PIC X(002)          VALUE SPACES.
010100*-----------------------------------------------------------------
010200*        VARIAVEIS ACUMULADORAS
010300*-----------------------------------------------------------------
010400 77  ACU-LIDOS                   PIC 9(005) COMP-3   VALUE ZEROS.
010500 77  ACU-PAGINA                  PIC 9(003) COMP-3   VALUE ZEROS.
010600 77  ACU-QT-LINHAS               PIC 9(003) COMP-3   VALUE ZEROS.
010700 77  WS-IDX                      PIC 9(003) COMP-3   VALUE ZEROS.
010800*-----------------------------------------------------------------
010900*        FLAG DE TROCA DA ORDENACAO POR BOLHA (TKT-0039)
011000*-----------------------------------------------------------------
011100 77  WS-HOUVE-TROCA              PIC X(003)          VALUE SPACES.
011200     88 88-HOUVE-TROCA-SIM                VALUE "SIM".
011300     88 88-HOUVE-TROCA-NAO                VALUE "NAO".
011400*-----------------------------------------------------------------
011500*        TABELA DE CHAMADOS EM ABERTO (FILA DE PRIORIDADE)
011600*-----------------------------------------------------------------
011700 77  WS-QTD-FILA                 PIC 9(003) COMP-3   VALUE ZEROS.
011800 01  WS-FILA-GRUPO.
011900     05 WS-FILA-LINHA            OCCURS 999 TIMES.
012000        10 WS-FILA-ID            PIC X(012).
012100        10 WS-FILA-FAIXA         PIC X(002).
012200        10 WS-FILA-EFETIVA       PIC 9V999.
012300        10 WS-FILA-OVR-FLAG      PIC X(001).
012400        10 WS-FILA-URGENCIA      PIC X(008).
012500        10 WS-FILA-NIVEL-CLI     PIC X(010).
012600        10 WS-FILA-SLA-HORAS     PIC 9(003)V9.
012700        10 WS-FILA-RESUMO       PIC X(050).
012800        10 FILLER                PIC X(003).
012900*-----------------------------------------------------------------
013000*        AREA DE TROCA (SWAP) DA ORDENACAO POR BOLHA
013100*-----------------------------------------------------------------
013200 01  WS-FILA-AUX.
013300     05 WS-FILA-AUX-ID           PIC X(012).
013400     05 WS-FILA-AUX-FAIXA        PIC X(002).
013500     05 WS-FILA-AUX-EFETIVA      PIC 9V999.
013600     05 WS-FILA-AUX-OVR-FLAG     PIC X(001).
013700     05 WS-FILA-AUX-URGENCIA     PIC X(008).
013800     05 WS-FILA-AUX-NIVEL-CLI    PIC X(010).
013900     05 WS-FILA-AUX-SLA-HORAS    PIC 9(003)V9.
014000     05 WS-FILA-AUX-RESUMO       PIC X(050).
014100     05 FILLER                   PIC X(003).
014200*-----------------------------------------------------------------
014300*        DATA DO SISTEMA (ACCEPT FROM DATE) - CABECALHO
014400*-----------------------------------------------------------------
014500 01  WS-DATA-SISTEMA             PIC 9(008)          VALUE ZEROS.
014600 01  WS-DATA-SISTEMA-R REDEFINES WS-DATA-SISTEMA.
014700     05 WS-DATA-ANO              PIC 9(004).
014800     05 WS-DATA-MES              PIC 9(002).
014900     05 WS-DATA-DIA               PIC 9(002).
015000*-----------------------------------------------------------------
015100*        EDICAO DA PRIORIDADE EFETIVA NA LINHA DE DETALHE
015200*-----------------------------------------------------------------
015300 01  WS-EFET-GRUPO.
015400     05 WS-EFET-AUX              PIC 9V999.
015500     05 FILLER                   PIC X(001).
015600 01  WS-EFET-ED REDEFINES WS-EFET-GRUPO.
015700     05 WS-EFET-EDX              PIC 9.999.
015800*-----------------------------------------------------------------
015900*        EDICAO DAS HORAS DE SLA NA LINHA DE DETALHE
016000*-----------------------------------------------------------------
016100 01  WS-SLA-GRUPO.
016200     05 WS-SLA-AUX               PIC 9(003)V9.
016300     05 FILLER                   PIC X(001).
016400 01  WS-SLA-ED REDEFINES WS-SLA-GRUPO.
016500     05 WS-SLA-EDX               PIC ZZ9.9.
016600*-----------------------------------------------------------------
016700*        RANK E MARCA DE OVERRIDE NA LINHA DE DETALHE
016800*-----------------------------------------------------------------
016900 77  WS-RANK-ED                  PIC Z9.
017000 77  WS-MARCA-OVR                PIC X(001)          VALUE SPACE.
017100*-----------------------------------------------------------------
017200*        LINHAS DE IMPRESSAO
017300*-----------------------------------------------------------------
017400 01  WRK-CAB1.
017500     05 FILLER                   PIC X(040)          VALUE SPACES.
017600     05 FILLER                   PIC X(030)          VALUE
017700         "FILA DE PRIORIDADE DE CHAMADOS".
017800     05 FILLER                   PIC X(010)          VALUE
017900         "PAGINA:".
018000     05 WRK-CAB1-PAGINA          PIC ZZ9.
018100*-----------------------------------------------------------------
018200 01  WRK-CAB2.
018300     05 FILLER                   PIC X(012)          VALUE
018400         "EXECUCAO EM ".
018500     05 WRK-CAB2-DIA             PIC 99.
018600     05 FILLER                   PIC X(001)          VALUE "/".
018700     05 WRK-CAB2-MES             PIC 99.
018800     05 FILLER                   PIC X(001)          VALUE "/".
018900     05 WRK-CAB2-ANO             PIC 9999.
019000*-----------------------------------------------------------------
019100 01  WRK-CAB3                    PIC X(132)          VALUE
019200    " RK TICKET-ID   FX EFETIV * URGENCIA TIER       SLA  RESUMO".
019300*-----------------------------------------------------------------
019400 01  WRK-CAB4             PIC X(132) VALUE ALL "-".
019500*-----------------------------------------------------------------
019600 01  WRK-DETALHE.
019700     05 WRK-DET-RANK             PIC Z9.
019800     05 FILLER                   PIC X(001)          VALUE SPACE.
019900     05 WRK-DET-ID                PIC X(012).
020000     05 FILLER                   PIC X(001)          VALUE SPACE.
020100     05 WRK-DET-FAIXA            PIC X(002).
020200     05 FILLER                   PIC X(001)          VALUE SPACE.
020300     05 WRK-DET-EFETIVA          PIC 9.999.
020400     05 FILLER                   PIC X(001)          VALUE SPACE.
020500     05 WRK-DET-MARCA            PIC X(001).
020600     05 FILLER                   PIC X(001)          VALUE SPACE.
020700     05 WRK-DET-URGENCIA         PIC X(008).
020800     05 FILLER                   PIC X(001)          VALUE SPACE.
020900     05 WRK-DET-NIVEL-CLI        PIC X(010).
021000     05 FILLER                   PIC X(001)          VALUE SPACE.
021100     05 WRK-DET-SLA              PIC ZZ9.9.
021200     05 FILLER                   PIC X(001)          VALUE SPACE.
021300     05 WRK-DET-RESUMO           PIC X(050).
021400*-----------------------------------------------------------------
021500 01  WRK-RODAPE.
021600     05 FILLER                   PIC X(030)          VALUE
021700         "TOTAL DE CHAMADOS EM ABERTO:".
021800     05 WRK-ROD-TOTAL            PIC ZZZ9.
021900*-----------------------------------------------------------------
022000 COPY "#BOOKMSG".
022100*-----------------------------------------------------------------
022200 01  FILLER                      PIC X(050)          VALUE
022300     "***** FIM DA WORKING - TKTQUE *****".
022400*-----------------------------------------------------------------
022500
022600*=================================================================
022700 PROCEDURE                               DIVISION.
022800*=================================================================
022900 0000-PRINCIPAL.
023000
023100     PERFORM 0100-INICIAR.
023200     PERFORM 0200-PROCESSAR UNTIL FS-TKTOUT NOT EQUAL "00".
023300     PERFORM 0300-ORDENAR.
023400     PERFORM 0400-IMPRIMIR.
023500     PERFORM 0900-FINALIZAR.
023600     STOP RUN.
023700
023800 0000-PRINCIPAL-FIM.                     EXIT.
023900*-----------------------------------------------------------------
024000 0100-INICIAR                            SECTION.
024100*-----------------------------------------------------------------
024200
024300     ACCEPT WS-DATA-SISTEMA       FROM DATE YYYYMMDD.
024400     OPEN INPUT  TICKET-OUT
024500          OUTPUT QUEUE-RPT.
024600     IF FS-TKTOUT                  NOT EQUAL "00"
024700         IF FS-TKTOUT               EQUAL "35"
024800             MOVE WRK-NAO-ACHOU         TO WRK-DESCRICAO-ERRO
024900         ELSE
025000             MOVE WRK-ERRO-ABERTURA     TO WRK-DESCRICAO-ERRO
025100         END-IF
025200         MOVE FS-TKTOUT             TO WRK-STATUS-ERRO
025300         MOVE "TICKET-OUT"          TO WRK-ARQUIVO-ERRO
025400         MOVE "TKTQUE"              TO WRK-PRG-ERRO
025500         PERFORM 9999-TRATA-ERRO
025600     END-IF.
025700     PERFORM 0110-LEITURA.
025800
025900 0100-INICIAR-FIM.                       EXIT.
026000*-----------------------------------------------------------------
026100 0110-LEITURA                            SECTION.
026200*-----------------------------------------------------------------
026300
026400     READ TICKET-OUT.
026500
026600 0110-LEITURA-FIM.                       EXIT.
026700*-----------------------------------------------------------------
026800 0200-PROCESSAR                          SECTION.
026900*-----------------------------------------------------------------
027000
027100     ADD 1                         TO ACU-LIDOS.
027200     IF REG-MST-SITUACAO           EQUAL "OPEN"
027300         PERFORM 0210-INCLUIR-FILA
027400     END-IF.
027500     PERFORM 0110-LEITURA.
027600
027700 0200-PROCESSAR-FIM.                     EXIT.
027800*-----------------------------------------------------------------
027900 0210-INCLUIR-FILA                       SECTION.
028000*-----------------------------------------------------------------
028100
028200     ADD 1                          TO WS-QTD-FILA.
028300     MOVE REG-MST-ID                TO WS-FILA-ID(WS-QTD-FILA).
028400     MOVE REG-MST-PRI-FAIXA         TO WS-FILA-FAIXA(WS-QTD-FILA).
028500     MOVE REG-MST-OVR-FLAG          TO
028600         WS-FILA-OVR-FLAG(WS-QTD-FILA).
028700     MOVE REG-MST-SIG-URGENCIA      TO
028800         WS-FILA-URGENCIA(WS-QTD-FILA).
028900     MOVE REG-MST-NIVEL-CLI         TO
029000         WS-FILA-NIVEL-CLI(WS-QTD-FILA).
029100     MOVE REG-MST-SLA-HORAS         TO
029200         WS-FILA-SLA-HORAS(WS-QTD-FILA).
029300     MOVE REG-MST-SIG-RESUMO(1:50)  TO
029400         WS-FILA-RESUMO(WS-QTD-FILA).
029500     IF REG-MST-OVR-FLAG             EQUAL "Y"
029600         MOVE REG-MST-OVR-PRIORIDADE TO
029700             WS-FILA-EFETIVA(WS-QTD-FILA)
029800     ELSE
029900         MOVE REG-MST-PRI-SCORE-FINAL TO
030000             WS-FILA-EFETIVA(WS-QTD-FILA)
030100     END-IF.
030200
030300 0210-INCLUIR-FILA-FIM.                  EXIT.
030400*-----------------------------------------------------------------
030500 0300-ORDENAR                            SECTION.
030600*-----------------------------------------------------------------
030700
030800     IF WS-QTD-FILA                 GREATER THAN 1
030900         SET 88-HOUVE-TROCA-SIM      TO TRUE
031000         PERFORM 0310-PASSAGEM UNTIL 88-HOUVE-TROCA-NAO
031100     END-IF.
031200
031300 0300-ORDENAR-FIM.                       EXIT.
031400*-----------------------------------------------------------------
031500 0310-PASSAGEM                            SECTION.
031600*-----------------------------------------------------------------
031700
031800     SET 88-HOUVE-TROCA-NAO          TO TRUE.
031900     PERFORM 0320-COMPARAR-TROCAR
032000         VARYING WS-IDX FROM 1 BY 1
032100         UNTIL WS-IDX > WS-QTD-FILA - 1.
032200
032300 0310-PASSAGEM-FIM.                      EXIT.
032400*-----------------------------------------------------------------
032500 0320-COMPARAR-TROCAR                    SECTION.
032600*-----------------------------------------------------------------
032700
032800     IF WS-FILA-EFETIVA(WS-IDX)     LESS THAN
032900         WS-FILA-EFETIVA(WS-IDX + 1)
033000         MOVE WS-FILA-LINHA(WS-IDX)       TO WS-FILA-AUX
033100         MOVE WS-FILA-LINHA(WS-IDX + 1)   TO
033200             WS-FILA-LINHA(WS-IDX)
033300         MOVE WS-FILA-AUX                 TO
033400             WS-FILA-LINHA(WS-IDX + 1)
033500         SET 88-HOUVE-TROCA-SIM            TO TRUE
033600     END-IF.
033700
033800 0320-COMPARAR-TROCAR-FIM.                EXIT.
033900*-----------------------------------------------------------------
034000 0400-IMPRIMIR                           SECTION.
034100*-----------------------------------------------------------------
034200
034300     PERFORM 0410-IMP-CABECALHO.
034400     PERFORM 0420-IMP-DETALHE
034500         VARYING WS-IDX FROM 1 BY 1 UNTIL WS-IDX > WS-QTD-FILA.
034600     PERFORM 0430-IMP-RODAPE.
034700
034800 0400-IMPRIMIR-FIM.                      EXIT.
034900*-----------------------------------------------------------------
035000 0410-IMP-CABECALHO                      SECTION.
035100*-----------------------------------------------------------------
035200
035300     IF ACU-PAGINA                  GREATER THAN ZERO
035400         MOVE SPACES                 TO REG-QUEUE-RPT
035500         WRITE REG-QUEUE-RPT AFTER PAGE
035600     END-IF.
035700     ADD 1                           TO ACU-PAGINA.
035800     MOVE ACU-PAGINA                 TO WRK-CAB1-PAGINA.
035900     MOVE SPACES                     TO REG-QUEUE-RPT.
036000     MOVE WRK-CAB1                   TO REG-QUEUE-RPT.
036100     WRITE REG-QUEUE-RPT AFTER 1 LINE.
036200     MOVE WS-DATA-DIA                TO WRK-CAB2-DIA.
036300     MOVE WS-DATA-MES                TO WRK-CAB2-MES.
036400     MOVE WS-DATA-ANO                TO WRK-CAB2-ANO.
036500     MOVE SPACES                     TO REG-QUEUE-RPT.
036600     MOVE WRK-CAB2                   TO REG-QUEUE-RPT.
036700     WRITE REG-QUEUE-RPT AFTER 1 LINE.
036800     MOVE WRK-CAB4                   TO REG-QUEUE-RPT.
036900     WRITE REG-QUEUE-RPT AFTER 1 LINE.
037000     MOVE WRK-CAB3                    TO REG-QUEUE-RPT.
037100     WRITE REG-QUEUE-RPT AFTER 1 LINE.
037200     MOVE WRK-CAB4                    TO REG-QUEUE-RPT.
037300     WRITE REG-QUEUE-RPT AFTER 1 LINE.
037400     MOVE 4                           TO ACU-QT-LINHAS.
037500
037600 0410-IMP-CABECALHO-FIM.                 EXIT.
037700*-----------------------------------------------------------------
037800 0420-IMP-DETALHE                        SECTION.
037900*-----------------------------------------------------------------
038000
038100     IF ACU-QT-LINHAS                GREATER THAN 50
038200         PERFORM 0410-IMP-CABECALHO
038300     END-IF.
038400     MOVE WS-IDX                      TO WRK-DET-RANK.
038500     MOVE WS-FILA-ID(WS-IDX)           TO WRK-DET-ID.
038600     MOVE WS-FILA-FAIXA(WS-IDX)        TO WRK-DET-FAIXA.
038700     MOVE WS-FILA-EFETIVA(WS-IDX)      TO WRK-DET-EFETIVA.
038800     IF WS-FILA-OVR-FLAG(WS-IDX)       EQUAL "Y"
038900         MOVE "*"                      TO WRK-DET-MARCA
039000     ELSE
039100         MOVE SPACE                    TO WRK-DET-MARCA
039200     END-IF.
039300     MOVE WS-FILA-URGENCIA(WS-IDX)     TO WRK-DET-URGENCIA.
039400     MOVE WS-FILA-NIVEL-CLI(WS-IDX)    TO WRK-DET-NIVEL-CLI.
039500     MOVE WS-FILA-SLA-HORAS(WS-IDX)    TO WRK-DET-SLA.
039600     MOVE WS-FILA-RESUMO(WS-IDX)       TO WRK-DET-RESUMO.
039700     MOVE SPACES                       TO REG-QUEUE-RPT.
039800     MOVE WRK-DETALHE                  TO REG-QUEUE-RPT.
039900     WRITE REG-QUEUE-RPT AFTER 1 LINE.
040000     ADD 1                             TO ACU-QT-LINHAS.
040100
040200 0420-IMP-DETALHE-FIM.                   EXIT.
040300*-----------------------------------------------------------------
040400 0430-IMP-RODAPE                         SECTION.
040500*-----------------------------------------------------------------
040600
040700     MOVE WRK-CAB4                      TO REG-QUEUE-RPT.
040800     WRITE REG-QUEUE-RPT AFTER 1 LINE.
040900     MOVE WS-QTD-FILA                   TO WRK-ROD-TOTAL.
041000     MOVE SPACES                        TO REG-QUEUE-RPT.
041100     MOVE WRK-RODAPE                    TO REG-QUEUE-RPT.
041200     WRITE REG-QUEUE-RPT AFTER 1 LINE.
041300
041400 0430-IMP-RODAPE-FIM.                    EXIT.
041500*-----------------------------------------------------------------
041600 0900-FINALIZAR                          SECTION.
041700*-----------------------------------------------------------------
041800
041900     DISPLAY WRK-SEPARALINHA.
042000     DISPLAY "===== TKTQUE - RESUMO DO PASSO =====".
042100     DISPLAY "CHAMADOS LIDOS...: " ACU-LIDOS.
042200     DISPLAY "CHAMADOS NA FILA.: " WS-QTD-FILA.
042300     IF ACU-LIDOS                  EQUAL ZERO
042400         DISPLAY WRK-ARQ-VAZIO
042500     ELSE
042600         DISPLAY WRK-ARQ-OK
042700     END-IF.
042800     DISPLAY WRK-SEPARALINHA.
042900     CLOSE TICKET-OUT
043000           QUEUE-RPT.
043100     IF FS-QUEUE                        NOT EQUAL "00"
043200         MOVE WRK-ERRO-FECHAR             TO WRK-DESCRICAO-ERRO
043300         MOVE FS-QUEUE                    TO WRK-STATUS-ERRO
043400         MOVE "QUEUE-RPT"                 TO WRK-ARQUIVO-ERRO
043500         MOVE "TKTQUE"                    TO WRK-PRG-ERRO
043600         PERFORM 9999-TRATA-ERRO
043700     END-IF.
043800
043900 0900-FINALIZAR-FIM.                     EXIT.
044000*-----------------------------------------------------------------
044100 9999-TRATA-ERRO                         SECTION.
044200*-----------------------------------------------------------------
044300
044400     DISPLAY "===== ERRO NO PROGRAMA TKTQUE =====".
044500     DISPLAY "ARQUIVO......: " WRK-ARQUIVO-ERRO.
044600     DISPLAY "MENSAGEM.....: " WRK-DESCRICAO-ERRO.
044700     DISPLAY "FILE STATUS..: " WRK-STATUS-ERRO.
044800     STOP RUN.
044900
045000 9999-TRATA-ERRO-FIM.                    EXIT.
045100*-----------------------------------------------------------------
