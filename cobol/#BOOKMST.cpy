000100*=================================================================
000200*    BOOK........: #BOOKMST
000300*    PROGRAMADOR.: R.ALMEIDA
000400*    ANALISTA....: S.BARROS
000500*    CONSULTORIA.: FOURSYS
000600*    DATA........: 14/03/1989
000700*-----------------------------------------------------------------
000800*    OBJETIVO....: LAYOUT DO CHAMADO JA PONTUADO (ARQUIVO
000900*                  TICKET-OUT). REPETE OS CAMPOS DE #BOOKTKT E
001000*                  ACRESCENTA OS SINAIS DE ANALISE E A DECOMPO-
001100*                  SICAO DO CALCULO DE PRIORIDADE.
001200*-----------------------------------------------------------------
001300*                     ALTERACOES DO BOOK
001400*-----------------------------------------------------------------
001500* 14/03/1989 RA  TKT-0003  VERSAO INICIAL DO MESTRE DE CHAMADOS.
001600* 07/06/1993 SB  TKT-0055  INCLUIDOS OS CAMPOS DE OVERRIDE MANUAL.
001700* 18/09/1994 RA  TKT-0069  INCLUIDOS OS CAMPOS DE FEEDBACK.
001800* 30/11/1998 RA  TKT-0081  AJUSTE VIRADA DO ANO 2000 - REVISADAS
001900*                          AS MASCARAS NUMERICAS DO BLOCO DE
002000*                          PRIORIDADE, SEM IMPACTO NESTE BOOK.
002050* 22/02/1999 RA  TKT-0151  CONFIANCA, URGENCIA EFETIVA E AS TRES
002060*                          PARCELAS DA NOTA NUNCA ATINGEM 1.000 -
002070*                          RETIRADA A CASA INTEIRA DAS MASCARAS
002080*                          (ECONOMIA DE 5 BYTES NO REGISTRO).
002100*=================================================================
002200 01  REG-MST-CHAMADO.
002300*-----------------------------------------------------------------
002400*        DADOS BASICOS DO CHAMADO  (= #BOOKTKT)
002500*-----------------------------------------------------------------
002600     05 REG-MST-ID                PIC X(012).
002700     05 REG-MST-TEXTO             PIC X(200).
002800     05 REG-MST-NIVEL-CLI         PIC X(010).
002900     05 REG-MST-NOME-CLI          PIC X(030).
003000     05 REG-MST-EMAIL-CLI         PIC X(040).
003100     05 REG-MST-CONTA-CLI         PIC X(013).
003200     05 REG-MST-SLA-HORAS         PIC 9(003)V9.
003300     05 REG-MST-SITUACAO          PIC X(012).
003400*-----------------------------------------------------------------
003500*        OVERRIDE MANUAL DE PRIORIDADE (TKT-0055)
003600*-----------------------------------------------------------------
003700     05 REG-MST-OVR-FLAG          PIC X(001).
003800     05 REG-MST-OVR-PRIORIDADE    PIC 9V999.
003900     05 REG-MST-OVR-MOTIVO        PIC X(060).
004000     05 REG-MST-OVR-AGENTE        PIC X(030).
004100*-----------------------------------------------------------------
004200*        FEEDBACK DO AGENTE (TKT-0069)
004300*-----------------------------------------------------------------
004400     05 REG-MST-FBK-RESULTADO     PIC X(009).
004500     05 REG-MST-FBK-AGENTE        PIC X(030).
004600*-----------------------------------------------------------------
004700*        SINAIS DE ANALISE  (SAIDA DA TKTSIG)
004800*-----------------------------------------------------------------
004900     05 REG-MST-SIG-RESUMO        PIC X(100).
005000     05 REG-MST-SIG-URGENCIA      PIC X(008).
005100     05 REG-MST-SIG-CONFIANCA     PIC V99.
005200     05 REG-MST-SIG-SENTIMENTO    PIC X(008).
005300     05 REG-MST-SIG-INTENSIDADE   PIC 9V99.
005400     05 REG-MST-SIG-ERRO-FLAG     PIC X(001).
005500*-----------------------------------------------------------------
005600*        DECOMPOSICAO DA PRIORIDADE (SAIDA DA TKTPRI)
005700*-----------------------------------------------------------------
005800     05 REG-MST-PRI-URG-EFET      PIC V999.
005900     05 REG-MST-PRI-SLA-RISCO     PIC 9V999.
006000     05 REG-MST-PRI-PESO-NIVEL    PIC 9V999.
006100     05 REG-MST-PRI-CONTRIB-URG   PIC V9999.
006200     05 REG-MST-PRI-CONTRIB-SLA   PIC V9999.
006300     05 REG-MST-PRI-CONTRIB-NIV   PIC V9999.
006400     05 REG-MST-PRI-SCORE-FINAL   PIC 9V999.
006500     05 REG-MST-PRI-FAIXA         PIC X(002).
006600*-----------------------------------------------------------------
006700     05 FILLER                    PIC X(010).
