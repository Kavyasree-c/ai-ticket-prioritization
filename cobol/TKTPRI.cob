000100 IDENTIFICATION                          DIVISION.
000200*=================================================================
000300 PROGRAM-ID.                             TKTPRI.
000400 AUTHOR.                                 RENATO F. ALMEIDA.
000500 INSTALLATION.                           NEXUS SUPORTE TECNICO.
000600 DATE-WRITTEN.                           02/05/1990.
000700 DATE-COMPILED.
000800 SECURITY.                               USO INTERNO NEXUS.
000900*=================================================================
001000*    PROGRAMA....: TKTPRI
001100*    PROGRAMADOR.: RENATO F. ALMEIDA
001200*    ANALISTA....: SUELI C. BARROS
001300*    CONSULTORIA.: FOURSYS
001400*    DATA........: 02 / 05 / 1990
001500*-----------------------------------------------------------------
001600*    OBJETIVO....: SUB-ROTINA "MOTOR DE PRIORIDADE" DO LOTE DE
001700*                  PRIORIZACAO DE CHAMADOS. RECEBE OS SINAIS DA
001800*                  TKTSIG MAIS SLA, NIVEL DO CLIENTE E OVERRIDE
001900*                  MANUAL, E DEVOLVE A NOTA FINAL PONDERADA, A
002000*                  FAIXA DE PRIORIDADE E A PRIORIDADE EFETIVA
002100*                  USADA NA ORDENACAO DA FILA.
002200*-----------------------------------------------------------------
002300*    ARQUIVOS....:                       I/O        INCLUDE/BOOK
002400*                  NENHUM (SUB-ROTINA)              #BOOKPRI
002500*-----------------------------------------------------------------
002600*    MODULOS.....: CHAMADO POR TKTSCOR VIA CALL "TKTPRI".
002700*=================================================================
002800*-----------------------------------------------------------------
002900*                     ALTERACOES DO PROGRAMA
003000*-----------------------------------------------------------------
003100* 02/05/1990 RA  TKT-0013  VERSAO INICIAL - PESOS 0.4 / 0.4 / 0.2
003200*                          PARA URGENCIA, SLA E NIVEL DO CLIENTE.
003300*-----------------------------------------------------------------
003400* 14/01/1991 RA  TKT-0018  TABELA DE FAIXAS (P0 A P3) PASSADA A
003500*                          PESQUISA EM TABELA, EVITANDO IFS EM
003600*                          CASCATA QUE A AUDITORIA RECLAMOU.
003700*-----------------------------------------------------------------
003800* 07/06/1993 SB  TKT-0056  INCLUIDO O OVERRIDE MANUAL - A NOTA
003900*                          CALCULADA E PRESERVADA, MAS A
004000*                          PRIORIDADE EFETIVA PASSA A SER A DO
004100*                          OVERRIDE QUANDO HOUVER.
004200*-----------------------------------------------------------------
004300* 30/11/1998 RA  TKT-0081  AJUSTE VIRADA DO ANO 2000 - NENHUM
004400*                          CAMPO DE DATA NESTA ROTINA, REVISADO
004500*                          POR PRECAUCAO A PEDIDO DA AUDITORIA.
004600*-----------------------------------------------------------------
004700* 19/07/2002 MLS TKT-0112  CORRIGIDO ARREDONDAMENTO DA NOTA FINAL
004800*                          QUE PODIA ESTOURAR 1.000 NOS TESTES DE
004900*                          REGRESSAO DO SUPORTE N2.
005000*-----------------------------------------------------------------
005100* 11/08/2004 MLS TKT-0126  PADRONIZACAO DE WORKING-STORAGE - OS
005200*                          CONTADORES E FLAGS SOLTOS (SEM
005300*                          SUBORDINADOS) PASSAM DE 01 PARA 77,
005400*                          CONFORME PADRAO DO GRUPO DE ARQUIVOS
005500*                          (FS-) JA USADO NOS DEMAIS PASSOS.
005600*-----------------------------------------------------------------
005700* 22/02/1999 RA  TKT-0150  RETIRADA A CLAUSULA SPECIAL-NAMES -
005800*                          O MNEMONICO C01 NAO ERA USADO EM
005900*                          NENHUM WRITE DESTA ROTINA.
006000*-----------------------------------------------------------------
006100* 22/02/1999 RA  TKT-0151  AJUSTADAS NO #BOOKPRI AS MASCARAS DE
006200*                          LK-PRI-CONFIANCA, LK-PRI-URG-EFET E DAS
006300*                          TRES PARCELAS DA NOTA (NENHUMA DELAS
006400*                          ATINGE 1.000 - VER 0100-URGENCIA-EFETIVA
006500*                          E 0200-CONTRIBUICOES).
006600*=================================================================
006700
006800
006900*=================================================================
007000 ENVIRONMENT                             DIVISION.
007100*=================================================================
007200
007300*=================================================================
007400 DATA                                    DIVISION.
007500*=================================================================
007600*-----------------------------------------------------------------
007700 WORKING-STORAGE                         SECTION.
007800*-----------------------------------------------------------------
007900 01  FILLER                      PIC X(050)          VALUE
008000     "***** INICIO DA WORKING - TKTPRI *****".
008100*-----------------------------------------------------------------
008200 77  WS-IDX                      PIC 9(003) COMP-3   VALUE ZEROS.
008300 77  WS-ACHOU-FAIXA              PIC X(001)          VALUE "N".
008400     88 88-ACHOU-FAIXA-SIM                VALUE "S".
008500*-----------------------------------------------------------------
008600*        TABELA DE NOTA POR CLASSE DE URGENCIA (TKT-0013)
008700*-----------------------------------------------------------------
008800 01  TAB-URGENCIA-INICIAL.
008900     05 FILLER                   PIC X(008) VALUE "LOW".
009000     05 FILLER                   PIC 9V999  VALUE 0.200.
009100     05 FILLER                   PIC X(008) VALUE "MEDIUM".
009200     05 FILLER                   PIC 9V999  VALUE 0.500.
009300     05 FILLER                   PIC X(008) VALUE "HIGH".
009400     05 FILLER                   PIC 9V999  VALUE 0.800.
009500     05 FILLER                   PIC X(008) VALUE "CRITICAL".
009600     05 FILLER                   PIC 9V999  VALUE 1.000.
009700 01  TAB-URGENCIA REDEFINES TAB-URGENCIA-INICIAL.
009800     05 TAB-URGENCIA-LINHA       OCCURS 4 TIMES.
009900        10 TAB-URGENCIA-NOME     PIC X(008).
010000        10 TAB-URGENCIA-NOTA     PIC 9V999.
010100*-----------------------------------------------------------------
010200*        TABELA DE PESO POR NIVEL DO CLIENTE (TKT-0013)
010300*-----------------------------------------------------------------
010400 01  TAB-NIVEL-INICIAL.
010500     05 FILLER                   PIC X(010) VALUE "ENTERPRISE".
010600     05 FILLER                   PIC 9V999  VALUE 1.000.
010700     05 FILLER                   PIC X(010) VALUE "BUSINESS".
010800     05 FILLER                   PIC 9V999  VALUE 0.600.
010900     05 FILLER                   PIC X(010) VALUE "STANDARD".
011000     05 FILLER                   PIC 9V999  VALUE 0.400.
011100     05 FILLER                   PIC X(010) VALUE "FREE".
011200     05 FILLER                   PIC 9V999  VALUE 0.200.
011300 01  TAB-NIVEL REDEFINES TAB-NIVEL-INICIAL.
011400     05 TAB-NIVEL-LINHA          OCCURS 4 TIMES.
011500        10 TAB-NIVEL-NOME        PIC X(010).
011600        10 TAB-NIVEL-PESO        PIC 9V999.
011700*-----------------------------------------------------------------
011800*        TABELA DE FAIXAS DE PRIORIDADE (TKT-0018)
011900*-----------------------------------------------------------------
012000 01  TAB-FAIXA-INICIAL.
012100     05 FILLER                   PIC 9V999  VALUE 0.800.
012200     05 FILLER                   PIC X(002) VALUE "P0".
012300     05 FILLER                   PIC 9V999  VALUE 0.600.
012400     05 FILLER                   PIC X(002) VALUE "P1".
012500     05 FILLER                   PIC 9V999  VALUE 0.400.
012600     05 FILLER                   PIC X(002) VALUE "P2".
012700     05 FILLER                   PIC 9V999  VALUE 0.000.
012800     05 FILLER                   PIC X(002) VALUE "P3".
012900 01  TAB-FAIXA REDEFINES TAB-FAIXA-INICIAL.
013000     05 TAB-FAIXA-LINHA          OCCURS 4 TIMES.
013100        10 TAB-FAIXA-CORTE       PIC 9V999.
013200        10 TAB-FAIXA-SIGLA       PIC X(002).
013300*-----------------------------------------------------------------
013400 01  FILLER                      PIC X(050)          VALUE
013500     "***** FIM DA WORKING - TKTPRI *****".
013600*-----------------------------------------------------------------
013700
013800*-----------------------------------------------------------------
013900 LINKAGE                                 SECTION.
014000*-----------------------------------------------------------------
014100 COPY "#BOOKPRI".
014200
014300*=================================================================
014400 PROCEDURE DIVISION                      USING LK-PRI-AREA.
014500*=================================================================
014600 0000-PRINCIPAL.
014700
014800     PERFORM 0100-URGENCIA-EFETIVA.
014900     PERFORM 0200-SLA-RISCO.
015000     PERFORM 0300-PESO-NIVEL.
015100     PERFORM 0400-SCORE-FINAL.
015200     PERFORM 0500-DEFINIR-FAIXA.
015300     PERFORM 0600-PRIORIDADE-EFETIVA.
015400     GOBACK.
015500
015600 0000-PRINCIPAL-FIM.                     EXIT.
015700*-----------------------------------------------------------------
015800 0100-URGENCIA-EFETIVA                   SECTION.
015900*-----------------------------------------------------------------
016000
016100     IF LK-PRI-ERRO-FLAG          EQUAL "Y"
016200     OR LK-PRI-URGENCIA           EQUAL SPACES
016300         MOVE 0.500               TO LK-PRI-URG-EFET
016400     ELSE
016500         MOVE 0.500               TO LK-PRI-URG-EFET
016600         PERFORM 0110-PESQUISAR-URGENCIA
016700             VARYING WS-IDX FROM 1 BY 1 UNTIL WS-IDX > 4
016800     END-IF.
016900
017000 0100-URGENCIA-EFETIVA-FIM.              EXIT.
017100*-----------------------------------------------------------------
017200 0110-PESQUISAR-URGENCIA                 SECTION.
017300*-----------------------------------------------------------------
017400
017500     IF TAB-URGENCIA-NOME(WS-IDX) EQUAL LK-PRI-URGENCIA
017600         COMPUTE LK-PRI-URG-EFET ROUNDED =
017700             TAB-URGENCIA-NOTA(WS-IDX) * LK-PRI-CONFIANCA
017800     END-IF.
017900
018000 0110-PESQUISAR-URGENCIA-FIM.             EXIT.
018100*-----------------------------------------------------------------
018200 0200-SLA-RISCO                          SECTION.
018300*-----------------------------------------------------------------
018400
018500     IF LK-PRI-SLA-HORAS          LESS THAN 4.0
018600         MOVE 1.000               TO LK-PRI-SLA-RISCO
018700     ELSE
018800         MOVE 0.300               TO LK-PRI-SLA-RISCO
018900     END-IF.
019000
019100 0200-SLA-RISCO-FIM.                     EXIT.
019200*-----------------------------------------------------------------
019300 0300-PESO-NIVEL                         SECTION.
019400*-----------------------------------------------------------------
019500
019600     MOVE 0.200                  TO LK-PRI-PESO-NIVEL.
019700     PERFORM 0310-PESQUISAR-NIVEL
019800         VARYING WS-IDX FROM 1 BY 1 UNTIL WS-IDX > 4.
019900
020000 0300-PESO-NIVEL-FIM.                    EXIT.
020100*-----------------------------------------------------------------
020200 0310-PESQUISAR-NIVEL                    SECTION.
020300*-----------------------------------------------------------------
020400
020500     IF TAB-NIVEL-NOME(WS-IDX)    EQUAL LK-PRI-NIVEL-CLI
020600         MOVE TAB-NIVEL-PESO(WS-IDX) TO LK-PRI-PESO-NIVEL
020700     END-IF.
020800
020900 0310-PESQUISAR-NIVEL-FIM.                EXIT.
021000*-----------------------------------------------------------------
021100 0400-SCORE-FINAL                        SECTION.
021200*-----------------------------------------------------------------
021300
021400     COMPUTE LK-PRI-CONTRIB-URG ROUNDED =
021500         0.4 * LK-PRI-URG-EFET.
021600     COMPUTE LK-PRI-CONTRIB-SLA ROUNDED =
021700         0.4 * LK-PRI-SLA-RISCO.
021800     COMPUTE LK-PRI-CONTRIB-NIV ROUNDED =
021900         0.2 * LK-PRI-PESO-NIVEL.
022000     COMPUTE LK-PRI-SCORE-FINAL ROUNDED =
022100         LK-PRI-CONTRIB-URG + LK-PRI-CONTRIB-SLA
022200         + LK-PRI-CONTRIB-NIV.
022300
022400     IF LK-PRI-SCORE-FINAL         GREATER THAN 1.000
022500         MOVE 1.000                TO LK-PRI-SCORE-FINAL
022600     END-IF.
022700
022800 0400-SCORE-FINAL-FIM.                   EXIT.
022900*-----------------------------------------------------------------
023000 0500-DEFINIR-FAIXA                      SECTION.
023100*-----------------------------------------------------------------
023200
023300     MOVE "N"                    TO WS-ACHOU-FAIXA.
023400     MOVE "P3"                   TO LK-PRI-FAIXA.
023500     PERFORM 0510-PESQUISAR-FAIXA
023600         VARYING WS-IDX FROM 1 BY 1
023700         UNTIL WS-IDX > 4 OR 88-ACHOU-FAIXA-SIM.
023800
023900 0500-DEFINIR-FAIXA-FIM.                 EXIT.
024000*-----------------------------------------------------------------
024100 0510-PESQUISAR-FAIXA                    SECTION.
024200*-----------------------------------------------------------------
024300
024400     IF LK-PRI-SCORE-FINAL         GREATER THAN OR EQUAL
024500         TAB-FAIXA-CORTE(WS-IDX)
024600         MOVE TAB-FAIXA-SIGLA(WS-IDX) TO LK-PRI-FAIXA
024700         MOVE "S"                  TO WS-ACHOU-FAIXA
024800     END-IF.
024900
025000 0510-PESQUISAR-FAIXA-FIM.                EXIT.
025100*-----------------------------------------------------------------
025200 0600-PRIORIDADE-EFETIVA                 SECTION.
025300*-----------------------------------------------------------------
025400
025500     IF LK-PRI-OVR-FLAG            EQUAL "Y"
025600         MOVE LK-PRI-OVR-PRIORIDADE TO LK-PRI-EFETIVA
025700     ELSE
025800         MOVE LK-PRI-SCORE-FINAL    TO LK-PRI-EFETIVA
025900     END-IF.
026000
026100 0600-PRIORIDADE-EFETIVA-FIM.             EXIT.
026200*-----------------------------------------------------------------
