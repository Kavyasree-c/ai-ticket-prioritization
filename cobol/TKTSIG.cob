000100 IDENTIFICATION                          DIVISION.
000200*=================================================================
000300 PROGRAM-ID.                             TKTSIG.
000400 AUTHOR.                                 RENATO F. ALMEIDA.
000500 INSTALLATION.                           NEXUS SUPORTE TECNICO.
000600 DATE-WRITTEN.                           02/05/1990.
000700 DATE-COMPILED.
000800 SECURITY.                               USO INTERNO NEXUS.
000900*=================================================================
001000*    PROGRAMA....: TKTSIG
001100*    PROGRAMADOR.: RENATO F. ALMEIDA
001200*    ANALISTA....: SUELI C. BARROS
001300*    CONSULTORIA.: FOURSYS
001400*    DATA........: 02 / 05 / 1990
001500*-----------------------------------------------------------------
001600*    OBJETIVO....: SUB-ROTINA "ANALISADOR DE SINAIS" DO LOTE DE
001700*                  PRIORIZACAO DE CHAMADOS. RECEBE O TEXTO DO
001800*                  CHAMADO E AS HORAS DE SLA E DEVOLVE URGENCIA,
001900*                  SENTIMENTO, CONFIANCA E RESUMO, TUDO POR
002000*                  REGRAS DE PALAVRA-CHAVE (SEM CHAMADA EXTERNA
002100*                  DE IA - A TKTSCOR SO CONHECE ESTA ROTINA).
002200*-----------------------------------------------------------------
002300*    ARQUIVOS....:                       I/O        INCLUDE/BOOK
002400*                  NENHUM (SUB-ROTINA)              #BOOKSIG
002500*-----------------------------------------------------------------
002600*    MODULOS.....: CHAMADO POR TKTSCOR VIA CALL "TKTSIG".
002700*=================================================================
002800*-----------------------------------------------------------------
002900*                     ALTERACOES DO PROGRAMA
003000*-----------------------------------------------------------------
003100* 02/05/1990 RA  TKT-0012  VERSAO INICIAL - REGRAS DE URGENCIA E
003200*                          RESUMO DA PRIMEIRA FRASE.
003300*-----------------------------------------------------------------
003400* 19/08/1992 SB  TKT-0038  INCLUIDA A ANALISE DE SENTIMENTO
003500*                          (POSITIVO / NEGATIVO / NEUTRO).
003600*-----------------------------------------------------------------
003700* 03/02/1995 RA  TKT-0052  INCLUIDO O CALCULO DE CONFIANCA POR
003800*                          TAMANHO DO TEXTO, COM REFORCO PARA
003900*                          CHAMADOS CRITICOS.
004000*-----------------------------------------------------------------
004100* 30/11/1998 RA  TKT-0081  AJUSTE VIRADA DO ANO 2000 - NENHUM
004200*                          CAMPO DE DATA NESTA ROTINA, REVISADO
004300*                          POR PRECAUCAO A PEDIDO DA AUDITORIA.
004400*-----------------------------------------------------------------
004500* 11/05/2001 MLS TKT-0104  INCLUIDA PALAVRA-CHAVE "SECURITY
004600*                          BREACH" NA LISTA DE CRITICOS, A
004700*                          PEDIDO DO SUPORTE N2.
004800*-----------------------------------------------------------------
004900* 14/07/2004 MLS TKT-0142  CORRIGIDA A VARREDURA DE PALAVRA-CHAVE,
005000*                          QUE COMPARAVA O CAMPO INTEIRO DE 20
005100*                          POSICOES E NUNCA ACERTAVA PALAVRAS MAIS
005200*                          CURTAS (CHAMADO ABERTO PELO N2 -
005300*                          "CRITICAL" NAO ESTAVA CLASSIFICANDO).
005400*                          INCLUIDA TABELA DE TAMANHOS POR PALAVRA
005500*                          E COMPARACAO PELO TAMANHO REAL.
005600*                          CORRIGIDO TAMBEM O VARREDOR DE TAMANHO
005700*                          DE TEXTO/FRASE (PARAVA NA PRIMEIRA
005800*                          POSICAO NAO-BRANCO, NAO NA ULTIMA) E A
005900*                          PALAVRA "AFFECTING MULTIPLE", GRAVADA
006000*                          TRUNCADA NA TABELA DE ALTAS DESDE A
006100*                          VERSAO INICIAL.
006200*-----------------------------------------------------------------
006300* 09/03/2006 JPS TKT-0148  O RESUMO SO CORTAVA OS BRANCOS DO FIM
006400*                          DA FRASE. CHAMADO ABERTO PELO SUPORTE
006500*                          PORQUE UM CHAMADO DIGITADO COM ESPACOS
006600*                          NO INICIO DO TEXTO CHEGAVA COM ESSES
006700*                          ESPACOS DENTRO DO RESUMO. INCLUIDA A
006800*                          VARREDURA 0405-ACHAR-INICIO, SIMETRICA
006900*                          A DE 0420-ACHAR-TAMANHO-FRASE, PARA
007000*                          CORTAR OS BRANCOS DAS DUAS PONTAS.
007100*-----------------------------------------------------------------
007200* 22/02/1999 RA  TKT-0150  RETIRADA A CLAUSULA SPECIAL-NAMES -
007300*                          O MNEMONICO C01 NAO ERA USADO EM
007400*                          NENHUM WRITE DESTA ROTINA.
007500*-----------------------------------------------------------------
007600* 22/02/1999 RA  TKT-0151  AJUSTADA NO #BOOKSIG A MASCARA DE
007700*                          LK-SIG-CONFIANCA (VER ROTINA
007800*                          0500-CONFIANCA, QUE NUNCA PASSA
007900*                          DE 0.95).
008000*=================================================================
008100
008200
008300*=================================================================
008400 ENVIRONMENT                             DIVISION.
008500*=================================================================
008600
008700*=================================================================
008800 DATA                                    DIVISION.
008900*=================================================================
009000*-----------------------------------------------------------------
009100 WORKING-STORAGE                         SECTION.
009200*-----------------------------------------------------------------
009300 01  FILLER                      PIC X(050)          VALUE
009400     "***** INICIO DA WORKING - TKTSIG *****".
009500*-----------------------------------------------------------------
009600*        TEXTO EM CAIXA ALTA PARA COMPARACAO
009700*-----------------------------------------------------------------
009800 77  WS-TEXTO-MAIUSCULO          PIC X(200)          VALUE SPACES.
009900 77  WS-TAMANHO-TEXTO            PIC 9(003) COMP-3   VALUE ZEROS.
010000 77  WS-POS-PONTO                PIC 9(003) COMP-3   VALUE ZEROS.
010100*-----------------------------------------------------------------
010200*        POSICOES DE INICIO/FIM DA FRASE DO RESUMO, APOS O
010300*        CORTE DOS BRANCOS NAS DUAS PONTAS (TKT-0148)
010400*-----------------------------------------------------------------
010500 77  WS-POS-FIM                  PIC 9(003) COMP-3   VALUE ZEROS.
010600 77  WS-POS-INICIO               PIC 9(003) COMP-3   VALUE ZEROS.
010700 77  WS-IDX                      PIC 9(003) COMP-3   VALUE ZEROS.
010800 77  WS-CONTADOR-ACHOU           PIC 9(003) COMP-3   VALUE ZEROS.
010900 77  WS-QTD-PALAVRAS             PIC 9(003) COMP-3   VALUE ZEROS.
011000*-----------------------------------------------------------------
011100*        FLAGS DE REGRA
011200*-----------------------------------------------------------------
011300 77  WS-ACHOU-PALAVRA            PIC X(001)          VALUE "N".
011400     88 88-ACHOU-PALAVRA-SIM              VALUE "S".
011500     88 88-ACHOU-PALAVRA-NAO              VALUE "N".
011600 77  WS-URGENCIA-DEFINIDA        PIC X(001)          VALUE "N".
011700     88 88-URGENCIA-OK                    VALUE "S".
011800*-----------------------------------------------------------------
011900*        FLAGS DE PARADA DA VARREDURA DE TAMANHO (TKT-0142 - A
012000*        VARREDURA ANDA DE TRAS PARA FRENTE E PRECISA PARAR NO
012100*        PRIMEIRO CARACTERE NAO-BRANCO ENCONTRADO, QUE E O ULTIMO
012200*        DO TEXTO/FRASE)
012300*-----------------------------------------------------------------
012400 77  WS-TAM-TEXTO-ACHOU          PIC X(001)          VALUE "N".
012500     88 88-TAM-TEXTO-ACHOU-SIM            VALUE "S".
012600     88 88-TAM-TEXTO-ACHOU-NAO            VALUE "N".
012700 77  WS-TAM-FRASE-ACHOU          PIC X(001)          VALUE "N".
012800     88 88-TAM-FRASE-ACHOU-SIM            VALUE "S".
012900     88 88-TAM-FRASE-ACHOU-NAO            VALUE "N".
013000*-----------------------------------------------------------------
013100*        FLAG DE ACHOU-INICIO DA VARREDURA DE BRANCOS A ESQUERDA
013200*        DA FRASE DO RESUMO (TKT-0148)
013300*-----------------------------------------------------------------
013400 77  WS-POS-INICIO-ACHOU         PIC X(001)          VALUE "N".
013500     88 88-POS-INICIO-ACHOU-SIM           VALUE "S".
013600     88 88-POS-INICIO-ACHOU-NAO           VALUE "N".
013700*-----------------------------------------------------------------
013800*        TABELA DE PALAVRAS-CHAVE CRITICAS (REGRA 1)
013900*-----------------------------------------------------------------
014000 01  TAB-CRITICAS-INICIAL.
014100     05 FILLER   PIC X(020) VALUE "DOWN".
014200     05 FILLER   PIC X(020) VALUE "OUTAGE".
014300     05 FILLER   PIC X(020) VALUE "CANNOT ACCESS".
014400     05 FILLER   PIC X(020) VALUE "BLOCKING".
014500     05 FILLER   PIC X(020) VALUE "PRODUCTION".
014600     05 FILLER   PIC X(020) VALUE "EMERGENCY".
014700     05 FILLER   PIC X(020) VALUE "URGENT".
014800     05 FILLER   PIC X(020) VALUE "CRITICAL".
014900     05 FILLER   PIC X(020) VALUE "ALL USERS".
015000     05 FILLER   PIC X(020) VALUE "SYSTEM DOWN".
015100     05 FILLER   PIC X(020) VALUE "DATA LOSS".
015200     05 FILLER   PIC X(020) VALUE "SECURITY BREACH".
015300 01  TAB-CRITICAS REDEFINES TAB-CRITICAS-INICIAL.
015400     05 TAB-CRITICAS-PALAVRA     PIC X(020)  OCCURS 12 TIMES.
015500*-----------------------------------------------------------------
015600*        TAMANHO REAL (SEM BRANCOS) DE CADA PALAVRA CRITICA, NA
015700*        MESMA ORDEM DA TABELA ACIMA (TKT-0142)
015800*-----------------------------------------------------------------
015900 01  TAB-CRIT-TAM-INICIAL.
016000     05 FILLER   PIC 9(002) COMP-3 VALUE 04.
016100     05 FILLER   PIC 9(002) COMP-3 VALUE 06.
016200     05 FILLER   PIC 9(002) COMP-3 VALUE 13.
016300     05 FILLER   PIC 9(002) COMP-3 VALUE 08.
016400     05 FILLER   PIC 9(002) COMP-3 VALUE 10.
016500     05 FILLER   PIC 9(002) COMP-3 VALUE 09.
016600     05 FILLER   PIC 9(002) COMP-3 VALUE 06.
016700     05 FILLER   PIC 9(002) COMP-3 VALUE 08.
016800     05 FILLER   PIC 9(002) COMP-3 VALUE 09.
016900     05 FILLER   PIC 9(002) COMP-3 VALUE 11.
017000     05 FILLER   PIC 9(002) COMP-3 VALUE 09.
017100     05 FILLER   PIC 9(002) COMP-3 VALUE 15.
017200 01  TAB-CRIT-TAM REDEFINES TAB-CRIT-TAM-INICIAL.
017300     05 TAB-CRIT-TAM-ITEM     PIC 9(002) COMP-3 OCCURS 12 TIMES.
017400*-----------------------------------------------------------------
017500*        TABELA DE PALAVRAS-CHAVE ALTAS (REGRA 3)
017600*-----------------------------------------------------------------
017700 01  TAB-ALTAS-INICIAL.
017800     05 FILLER   PIC X(020) VALUE "SLOW".
017900     05 FILLER   PIC X(020) VALUE "ERROR".
018000     05 FILLER   PIC X(020) VALUE "BROKEN".
018100     05 FILLER   PIC X(020) VALUE "NOT WORKING".
018200     05 FILLER   PIC X(020) VALUE "BUG".
018300     05 FILLER   PIC X(020) VALUE "ISSUE".
018400     05 FILLER   PIC X(020) VALUE "AFFECTING MULTIPLE".
018500     05 FILLER   PIC X(020) VALUE "TEAM BLOCKED".
018600 01  TAB-ALTAS REDEFINES TAB-ALTAS-INICIAL.
018700     05 TAB-ALTAS-PALAVRA        PIC X(020)  OCCURS 8 TIMES.
018800*-----------------------------------------------------------------
018900*        TAMANHO REAL DE CADA PALAVRA ALTA (TKT-0142)
019000*-----------------------------------------------------------------
019100 01  TAB-ALTA-TAM-INICIAL.
019200     05 FILLER   PIC 9(002) COMP-3 VALUE 04.
019300     05 FILLER   PIC 9(002) COMP-3 VALUE 05.
019400     05 FILLER   PIC 9(002) COMP-3 VALUE 06.
019500     05 FILLER   PIC 9(002) COMP-3 VALUE 11.
019600     05 FILLER   PIC 9(002) COMP-3 VALUE 03.
019700     05 FILLER   PIC 9(002) COMP-3 VALUE 05.
019800     05 FILLER   PIC 9(002) COMP-3 VALUE 18.
019900     05 FILLER   PIC 9(002) COMP-3 VALUE 12.
020000 01  TAB-ALTA-TAM REDEFINES TAB-ALTA-TAM-INICIAL.
020100     05 TAB-ALTA-TAM-ITEM        PIC 9(002) COMP-3 OCCURS 8 TIMES.
020200*-----------------------------------------------------------------
020300*        TABELA DE PALAVRAS-CHAVE BAIXAS (REGRA 4)
020400*-----------------------------------------------------------------
020500 01  TAB-BAIXAS-INICIAL.
020600     05 FILLER   PIC X(020) VALUE "QUESTION".
020700     05 FILLER   PIC X(020) VALUE "HOW TO".
020800     05 FILLER   PIC X(020) VALUE "FEATURE REQUEST".
020900     05 FILLER   PIC X(020) VALUE "LOVE".
021000     05 FILLER   PIC X(020) VALUE "GREAT".
021100     05 FILLER   PIC X(020) VALUE "THANK YOU".
021200     05 FILLER   PIC X(020) VALUE "FEEDBACK".
021300     05 FILLER   PIC X(020) VALUE "SUGGESTION".
021400 01  TAB-BAIXAS REDEFINES TAB-BAIXAS-INICIAL.
021500     05 TAB-BAIXAS-PALAVRA       PIC X(020)  OCCURS 8 TIMES.
021600*-----------------------------------------------------------------
021700*        TAMANHO REAL DE CADA PALAVRA BAIXA (TKT-0142)
021800*-----------------------------------------------------------------
021900 01  TAB-BAIXA-TAM-INICIAL.
022000     05 FILLER   PIC 9(002) COMP-3 VALUE 08.
022100     05 FILLER   PIC 9(002) COMP-3 VALUE 06.
022200     05 FILLER   PIC 9(002) COMP-3 VALUE 15.
022300     05 FILLER   PIC 9(002) COMP-3 VALUE 04.
022400     05 FILLER   PIC 9(002) COMP-3 VALUE 05.
022500     05 FILLER   PIC 9(002) COMP-3 VALUE 09.
022600     05 FILLER   PIC 9(002) COMP-3 VALUE 08.
022700     05 FILLER   PIC 9(002) COMP-3 VALUE 10.
022800 01  TAB-BAIXA-TAM REDEFINES TAB-BAIXA-TAM-INICIAL.
022900     05 TAB-BAIXA-TAM-ITEM       PIC 9(002) COMP-3 OCCURS 8 TIMES.
023000*-----------------------------------------------------------------
023100*        TABELA DE PALAVRAS-CHAVE POSITIVAS (SENTIMENTO)
023200*-----------------------------------------------------------------
023300 01  TAB-POSITIVAS-INICIAL.
023400     05 FILLER   PIC X(020) VALUE "THANK".
023500     05 FILLER   PIC X(020) VALUE "GREAT".
023600     05 FILLER   PIC X(020) VALUE "LOVE".
023700     05 FILLER   PIC X(020) VALUE "EXCELLENT".
023800     05 FILLER   PIC X(020) VALUE "PERFECT".
023900     05 FILLER   PIC X(020) VALUE "WONDERFUL".
024000     05 FILLER   PIC X(020) VALUE "APPRECIATE".
024100     05 FILLER   PIC X(020) VALUE "HAPPY".
024200 01  TAB-POSITIVAS REDEFINES TAB-POSITIVAS-INICIAL.
024300     05 TAB-POSITIVAS-PALAVRA    PIC X(020)  OCCURS 8 TIMES.
024400*-----------------------------------------------------------------
024500*        TAMANHO REAL DE CADA PALAVRA POSITIVA (TKT-0142)
024600*-----------------------------------------------------------------
024700 01  TAB-POSIT-TAM-INICIAL.
024800     05 FILLER   PIC 9(002) COMP-3 VALUE 05.
024900     05 FILLER   PIC 9(002) COMP-3 VALUE 05.
025000     05 FILLER   PIC 9(002) COMP-3 VALUE 04.
025100     05 FILLER   PIC 9(002) COMP-3 VALUE 09.
025200     05 FILLER   PIC 9(002) COMP-3 VALUE 07.
025300     05 FILLER   PIC 9(002) COMP-3 VALUE 09.
025400     05 FILLER   PIC 9(002) COMP-3 VALUE 10.
025500     05 FILLER   PIC 9(002) COMP-3 VALUE 05.
025600 01  TAB-POSIT-TAM REDEFINES TAB-POSIT-TAM-INICIAL.
025700     05 TAB-POSIT-TAM-ITEM       PIC 9(002) COMP-3 OCCURS 8 TIMES.
025800*-----------------------------------------------------------------
025900*        TABELA DE PALAVRAS-CHAVE NEGATIVAS (SENTIMENTO)
026000*-----------------------------------------------------------------
026100 01  TAB-NEGATIVAS-INICIAL.
026200     05 FILLER   PIC X(020) VALUE "FRUSTRATED".
026300     05 FILLER   PIC X(020) VALUE "ANGRY".
026400     05 FILLER   PIC X(020) VALUE "TERRIBLE".
026500     05 FILLER   PIC X(020) VALUE "AWFUL".
026600     05 FILLER   PIC X(020) VALUE "WORST".
026700     05 FILLER   PIC X(020) VALUE "UNACCEPTABLE".
026800     05 FILLER   PIC X(020) VALUE "DISAPPOINTED".
026900     05 FILLER   PIC X(020) VALUE "HORRIBLE".
027000     05 FILLER   PIC X(020) VALUE "CANNOT".
027100 01  TAB-NEGATIVAS REDEFINES TAB-NEGATIVAS-INICIAL.
027200     05 TAB-NEGATIVAS-PALAVRA    PIC X(020)  OCCURS 9 TIMES.
027300*-----------------------------------------------------------------
027400*        TAMANHO REAL DE CADA PALAVRA NEGATIVA (TKT-0142)
027500*-----------------------------------------------------------------
027600 01  TAB-NEGAT-TAM-INICIAL.
027700     05 FILLER   PIC 9(002) COMP-3 VALUE 10.
027800     05 FILLER   PIC 9(002) COMP-3 VALUE 05.
027900     05 FILLER   PIC 9(002) COMP-3 VALUE 08.
028000     05 FILLER   PIC 9(002) COMP-3 VALUE 05.
028100     05 FILLER   PIC 9(002) COMP-3 VALUE 05.
028200     05 FILLER   PIC 9(002) COMP-3 VALUE 12.
028300     05 FILLER   PIC 9(002) COMP-3 VALUE 12.
028400     05 FILLER   PIC 9(002) COMP-3 VALUE 08.
028500     05 FILLER   PIC 9(002) COMP-3 VALUE 06.
028600 01  TAB-NEGAT-TAM REDEFINES TAB-NEGAT-TAM-INICIAL.
028700     05 TAB-NEGAT-TAM-ITEM       PIC 9(002) COMP-3 OCCURS 9 TIMES.
028800*-----------------------------------------------------------------
028900*        CONTADORES DE SENTIMENTO
029000*-----------------------------------------------------------------
029100 77  WS-QTD-POSITIVAS            PIC 9(003) COMP-3   VALUE ZEROS.
029200 77  WS-QTD-NEGATIVAS            PIC 9(003) COMP-3   VALUE ZEROS.
029300*-----------------------------------------------------------------
029400*        AREA DE TRABALHO DO RESUMO
029500*-----------------------------------------------------------------
029600 01  WS-FRASE.
029700     05 WS-FRASE-TEXTO           PIC X(200)          VALUE SPACES.
029800     05 WS-FRASE-TAMANHO         PIC 9(003) COMP-3   VALUE ZEROS.
029900     05 FILLER                   PIC X(005)          VALUE SPACES.
030000*-----------------------------------------------------------------
030100 01  FILLER                      PIC X(050)          VALUE
030200     "***** FIM DA WORKING - TKTSIG *****".
030300*-----------------------------------------------------------------
030400
030500*-----------------------------------------------------------------
030600 LINKAGE                                 SECTION.
030700*-----------------------------------------------------------------
030800 COPY "#BOOKSIG".
030900
031000*=================================================================
031100 PROCEDURE DIVISION                      USING LK-SIG-AREA.
031200*=================================================================
031300 0000-PRINCIPAL.
031400
031500     PERFORM 0100-PREPARAR.
031600     PERFORM 0200-URGENCIA.
031700     PERFORM 0300-SENTIMENTO.
031800     PERFORM 0400-RESUMO.
031900     PERFORM 0500-CONFIANCA.
032000     MOVE "N"                    TO LK-SIG-ERRO-FLAG.
032100     GOBACK.
032200
032300 0000-PRINCIPAL-FIM.                     EXIT.
032400*-----------------------------------------------------------------
032500 0100-PREPARAR                           SECTION.
032600*-----------------------------------------------------------------
032700
032800     MOVE LK-SIG-TEXTO           TO WS-TEXTO-MAIUSCULO.
032900     INSPECT WS-TEXTO-MAIUSCULO  CONVERTING
033000         "abcdefghijklmnopqrstuvwxyz" TO
033100         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
033200
033300     MOVE 200                    TO WS-TAMANHO-TEXTO.
033400     MOVE "N"                    TO WS-TAM-TEXTO-ACHOU.
033500     PERFORM 0110-ACHAR-TAMANHO
033600         VARYING WS-IDX FROM 200 BY -1
033700         UNTIL WS-IDX = 0 OR 88-TAM-TEXTO-ACHOU-SIM.
033800
033900 0100-PREPARAR-FIM.                      EXIT.
034000*-----------------------------------------------------------------
034100 0110-ACHAR-TAMANHO                      SECTION.
034200*-----------------------------------------------------------------
034300
034400     IF LK-SIG-TEXTO(WS-IDX:1)   NOT EQUAL SPACE
034500         MOVE WS-IDX              TO WS-TAMANHO-TEXTO
034600         MOVE "S"                 TO WS-TAM-TEXTO-ACHOU
034700     END-IF.
034800
034900 0110-ACHAR-TAMANHO-FIM.                 EXIT.
035000*-----------------------------------------------------------------
035100 0200-URGENCIA                           SECTION.
035200*-----------------------------------------------------------------
035300
035400     MOVE "N"                    TO WS-URGENCIA-DEFINIDA.
035500     MOVE ZEROS                  TO WS-CONTADOR-ACHOU.
035600     PERFORM 0210-VARRER-CRITICAS
035700         VARYING WS-IDX FROM 1 BY 1
035800         UNTIL WS-IDX > 12 OR 88-URGENCIA-OK.
035900
036000     IF 88-URGENCIA-OK
036100         MOVE "CRITICAL"          TO LK-SIG-URGENCIA
036200     ELSE
036300         IF LK-SIG-SLA-HORAS      LESS THAN 2.0
036400             MOVE "HIGH"          TO LK-SIG-URGENCIA
036500             MOVE "S"             TO WS-URGENCIA-DEFINIDA
036600         END-IF
036700     END-IF.
036800
036900     IF NOT 88-URGENCIA-OK
037000         PERFORM 0220-VARRER-ALTAS
037100             VARYING WS-IDX FROM 1 BY 1
037200             UNTIL WS-IDX > 8 OR 88-URGENCIA-OK
037300         IF 88-URGENCIA-OK
037400             MOVE "HIGH"          TO LK-SIG-URGENCIA
037500         END-IF
037600     END-IF.
037700
037800     IF NOT 88-URGENCIA-OK
037900         PERFORM 0230-VARRER-BAIXAS
038000             VARYING WS-IDX FROM 1 BY 1
038100             UNTIL WS-IDX > 8 OR 88-URGENCIA-OK
038200         IF 88-URGENCIA-OK
038300             MOVE "LOW"           TO LK-SIG-URGENCIA
038400         END-IF
038500     END-IF.
038600
038700     IF NOT 88-URGENCIA-OK
038800         MOVE "MEDIUM"            TO LK-SIG-URGENCIA
038900     END-IF.
039000
039100 0200-URGENCIA-FIM.                      EXIT.
039200*-----------------------------------------------------------------
039300 0210-VARRER-CRITICAS                    SECTION.
039400*-----------------------------------------------------------------
039500
039600     MOVE ZEROS                  TO WS-CONTADOR-ACHOU.
039700     INSPECT WS-TEXTO-MAIUSCULO  TALLYING WS-CONTADOR-ACHOU
039800         FOR ALL TAB-CRITICAS-PALAVRA(WS-IDX)
039900             (1:TAB-CRIT-TAM-ITEM(WS-IDX)).
040000     IF WS-CONTADOR-ACHOU         GREATER THAN ZERO
040100         MOVE "S"                 TO WS-URGENCIA-DEFINIDA
040200     END-IF.
040300
040400 0210-VARRER-CRITICAS-FIM.                EXIT.
040500*-----------------------------------------------------------------
040600 0220-VARRER-ALTAS                       SECTION.
040700*-----------------------------------------------------------------
040800
040900     MOVE ZEROS                  TO WS-CONTADOR-ACHOU.
041000     INSPECT WS-TEXTO-MAIUSCULO  TALLYING WS-CONTADOR-ACHOU
041100         FOR ALL TAB-ALTAS-PALAVRA(WS-IDX)
041200             (1:TAB-ALTA-TAM-ITEM(WS-IDX)).
041300     IF WS-CONTADOR-ACHOU         GREATER THAN ZERO
041400         MOVE "S"                 TO WS-URGENCIA-DEFINIDA
041500     END-IF.
041600
041700 0220-VARRER-ALTAS-FIM.                   EXIT.
041800*-----------------------------------------------------------------
041900 0230-VARRER-BAIXAS                      SECTION.
042000*-----------------------------------------------------------------
042100
042200     MOVE ZEROS                  TO WS-CONTADOR-ACHOU.
042300     INSPECT WS-TEXTO-MAIUSCULO  TALLYING WS-CONTADOR-ACHOU
042400         FOR ALL TAB-BAIXAS-PALAVRA(WS-IDX)
042500             (1:TAB-BAIXA-TAM-ITEM(WS-IDX)).
042600     IF WS-CONTADOR-ACHOU         GREATER THAN ZERO
042700         MOVE "S"                 TO WS-URGENCIA-DEFINIDA
042800     END-IF.
042900
043000 0230-VARRER-BAIXAS-FIM.                  EXIT.
043100*-----------------------------------------------------------------
043200 0300-SENTIMENTO                         SECTION.
043300*-----------------------------------------------------------------
043400
043500     MOVE ZEROS                  TO WS-QTD-POSITIVAS
043600                                     WS-QTD-NEGATIVAS.
043700     PERFORM 0310-CONTAR-POSITIVAS
043800         VARYING WS-IDX FROM 1 BY 1 UNTIL WS-IDX > 8.
043900     PERFORM 0320-CONTAR-NEGATIVAS
044000         VARYING WS-IDX FROM 1 BY 1 UNTIL WS-IDX > 9.
044100
044200     IF WS-QTD-POSITIVAS          GREATER THAN WS-QTD-NEGATIVAS
044300         MOVE "POSITIVE"          TO LK-SIG-SENTIMENTO
044400         COMPUTE LK-SIG-INTENSIDADE ROUNDED =
044500             0.50 + (0.15 * WS-QTD-POSITIVAS)
044600         IF LK-SIG-INTENSIDADE    GREATER THAN 1.00
044700             MOVE 1.00            TO LK-SIG-INTENSIDADE
044800         END-IF
044900     ELSE
045000         IF WS-QTD-NEGATIVAS      GREATER THAN WS-QTD-POSITIVAS
045100             MOVE "NEGATIVE"      TO LK-SIG-SENTIMENTO
045200             COMPUTE LK-SIG-INTENSIDADE ROUNDED =
045300                 0.50 + (0.15 * WS-QTD-NEGATIVAS)
045400             IF LK-SIG-INTENSIDADE GREATER THAN 1.00
045500                 MOVE 1.00        TO LK-SIG-INTENSIDADE
045600             END-IF
045700         ELSE
045800             MOVE "NEUTRAL"       TO LK-SIG-SENTIMENTO
045900             MOVE 0.50            TO LK-SIG-INTENSIDADE
046000         END-IF
046100     END-IF.
046200
046300 0300-SENTIMENTO-FIM.                    EXIT.
046400*-----------------------------------------------------------------
046500 0310-CONTAR-POSITIVAS                   SECTION.
046600*-----------------------------------------------------------------
046700
046800     MOVE ZEROS                  TO WS-CONTADOR-ACHOU.
046900     INSPECT WS-TEXTO-MAIUSCULO  TALLYING WS-CONTADOR-ACHOU
047000         FOR ALL TAB-POSITIVAS-PALAVRA(WS-IDX)
047100             (1:TAB-POSIT-TAM-ITEM(WS-IDX)).
047200     IF WS-CONTADOR-ACHOU         GREATER THAN ZERO
047300         ADD 1                    TO WS-QTD-POSITIVAS
047400     END-IF.
047500
047600 0310-CONTAR-POSITIVAS-FIM.               EXIT.
047700*-----------------------------------------------------------------
047800 0320-CONTAR-NEGATIVAS                   SECTION.
047900*-----------------------------------------------------------------
048000
048100     MOVE ZEROS                  TO WS-CONTADOR-ACHOU.
048200     INSPECT WS-TEXTO-MAIUSCULO  TALLYING WS-CONTADOR-ACHOU
048300         FOR ALL TAB-NEGATIVAS-PALAVRA(WS-IDX)
048400             (1:TAB-NEGAT-TAM-ITEM(WS-IDX)).
048500     IF WS-CONTADOR-ACHOU         GREATER THAN ZERO
048600         ADD 1                    TO WS-QTD-NEGATIVAS
048700     END-IF.
048800
048900 0320-CONTAR-NEGATIVAS-FIM.               EXIT.
049000*-----------------------------------------------------------------
049100 0400-RESUMO                             SECTION.
049200*-----------------------------------------------------------------
049300
049400     MOVE ZEROS                  TO WS-POS-PONTO.
049500     PERFORM 0410-ACHAR-PONTO
049600         VARYING WS-IDX FROM 1 BY 1
049700         UNTIL WS-IDX > WS-TAMANHO-TEXTO
049800         OR     WS-POS-PONTO NOT = ZERO.
049900
050000     IF WS-POS-PONTO               NOT EQUAL ZERO
050100         COMPUTE WS-POS-FIM        = WS-POS-PONTO - 1
050200     ELSE
050300         MOVE WS-TAMANHO-TEXTO     TO WS-POS-FIM
050400     END-IF.
050500
050600     MOVE ZEROS                  TO WS-POS-INICIO.
050700     MOVE SPACES                 TO WS-FRASE-TEXTO.
050800     IF WS-POS-FIM                 GREATER THAN ZERO
050900         MOVE "N"                  TO WS-POS-INICIO-ACHOU
051000         PERFORM 0405-ACHAR-INICIO
051100             VARYING WS-IDX FROM 1 BY 1
051200             UNTIL WS-IDX > WS-POS-FIM OR 88-POS-INICIO-ACHOU-SIM
051300         IF 88-POS-INICIO-ACHOU-SIM
051400             MOVE LK-SIG-TEXTO(WS-POS-INICIO:
051500                 WS-POS-FIM - WS-POS-INICIO + 1)
051600                 TO WS-FRASE-TEXTO
051700         END-IF
051800     END-IF.
051900
052000     MOVE 200                    TO WS-FRASE-TAMANHO.
052100     MOVE "N"                    TO WS-TAM-FRASE-ACHOU.
052200     PERFORM 0420-ACHAR-TAMANHO-FRASE
052300         VARYING WS-IDX FROM 200 BY -1
052400         UNTIL WS-IDX = 0 OR 88-TAM-FRASE-ACHOU-SIM.
052500
052600     IF WS-FRASE-TAMANHO          GREATER THAN 100
052700         MOVE SPACES              TO LK-SIG-RESUMO
052800         MOVE WS-FRASE-TEXTO(1:97) TO LK-SIG-RESUMO(1:97)
052900         MOVE "..."               TO LK-SIG-RESUMO(98:3)
053000     ELSE
053100         MOVE SPACES              TO LK-SIG-RESUMO
053200         IF WS-FRASE-TAMANHO       GREATER THAN ZERO
053300             MOVE WS-FRASE-TEXTO(1:WS-FRASE-TAMANHO)
053400                 TO LK-SIG-RESUMO
053500         END-IF
053600     END-IF.
053700
053800 0400-RESUMO-FIM.                        EXIT.
053900*-----------------------------------------------------------------
054000 0405-ACHAR-INICIO                        SECTION.
054100*-----------------------------------------------------------------
054200
054300     IF LK-SIG-TEXTO(WS-IDX:1)    NOT EQUAL SPACE
054400         MOVE WS-IDX               TO WS-POS-INICIO
054500         MOVE "S"                  TO WS-POS-INICIO-ACHOU
054600     END-IF.
054700
054800 0405-ACHAR-INICIO-FIM.                  EXIT.
054900*-----------------------------------------------------------------
055000 0410-ACHAR-PONTO                        SECTION.
055100*-----------------------------------------------------------------
055200
055300     IF LK-SIG-TEXTO(WS-IDX:1)    EQUAL "."
055400         MOVE WS-IDX               TO WS-POS-PONTO
055500     END-IF.
055600
055700 0410-ACHAR-PONTO-FIM.                   EXIT.
055800*-----------------------------------------------------------------
055900 0420-ACHAR-TAMANHO-FRASE                SECTION.
056000*-----------------------------------------------------------------
056100
056200     IF WS-FRASE-TEXTO(WS-IDX:1)  NOT EQUAL SPACE
056300         MOVE WS-IDX               TO WS-FRASE-TAMANHO
056400         MOVE "S"                  TO WS-TAM-FRASE-ACHOU
056500     END-IF.
056600
056700 0420-ACHAR-TAMANHO-FRASE-FIM.           EXIT.
056800*-----------------------------------------------------------------
056900 0500-CONFIANCA                          SECTION.
057000*-----------------------------------------------------------------
057100
057200     MOVE ZEROS                  TO WS-QTD-PALAVRAS.
057300     PERFORM 0510-CONTAR-PALAVRAS
057400         VARYING WS-IDX FROM 1 BY 1
057500         UNTIL WS-IDX > WS-TAMANHO-TEXTO.
057600
057700     IF WS-QTD-PALAVRAS           GREATER THAN 50
057800         MOVE 0.80                TO LK-SIG-CONFIANCA
057900     ELSE
058000         IF WS-QTD-PALAVRAS        GREATER THAN 20
058100             MOVE 0.70             TO LK-SIG-CONFIANCA
058200         ELSE
058300             MOVE 0.60             TO LK-SIG-CONFIANCA
058400         END-IF
058500     END-IF.
058600
058700     IF LK-SIG-URGENCIA           EQUAL "CRITICAL"
058800         MOVE ZEROS                TO WS-CONTADOR-ACHOU
058900         INSPECT WS-TEXTO-MAIUSCULO TALLYING WS-CONTADOR-ACHOU
059000             FOR ALL "DOWN" "OUTAGE" "CRITICAL"
059100         IF WS-CONTADOR-ACHOU       GREATER THAN ZERO
059200             ADD 0.15               TO LK-SIG-CONFIANCA
059300             IF LK-SIG-CONFIANCA    GREATER THAN 0.95
059400                 MOVE 0.95          TO LK-SIG-CONFIANCA
059500             END-IF
059600         END-IF
059700     END-IF.
059800
059900 0500-CONFIANCA-FIM.                     EXIT.
060000*-----------------------------------------------------------------
060100 0510-CONTAR-PALAVRAS                    SECTION.
060200*-----------------------------------------------------------------
060300
060400     IF LK-SIG-TEXTO(WS-IDX:1)    NOT EQUAL SPACE
060500         IF WS-IDX                 EQUAL 1
060600             ADD 1                 TO WS-QTD-PALAVRAS
060700         ELSE
060800             IF LK-SIG-TEXTO(WS-IDX - 1:1) EQUAL SPACE
060900                 ADD 1             TO WS-QTD-PALAVRAS
061000             END-IF
061100         END-IF
061200     END-IF.
061300
061400 0510-CONTAR-PALAVRAS-FIM.               EXIT.
061500*-----------------------------------------------------------------
