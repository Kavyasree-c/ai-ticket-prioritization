000100*=================================================================
000200*    BOOK........: #BOOKPRI
000300*    PROGRAMADOR.: R.ALMEIDA
000400*    ANALISTA....: S.BARROS
000500*    CONSULTORIA.: FOURSYS
000600*    DATA........: 02/05/1990
000700*-----------------------------------------------------------------
000800*    OBJETIVO....: AREA DE LINKAGE ENTRE A TKTSCOR E A TKTPRI.
000900*                  ENTRADA: SINAIS DA TKTSIG MAIS SLA, NIVEL DO
001000*                  CLIENTE E OVERRIDE MANUAL. SAIDA: A DECOMPO-
001100*                  SICAO DO CALCULO, A NOTA FINAL E A FAIXA.
001200*-----------------------------------------------------------------
001300*                     ALTERACOES DO BOOK
001400*-----------------------------------------------------------------
001500* 02/05/1990 RA  TKT-0011  VERSAO INICIAL DA AREA DE LINKAGE.
001550* 22/02/1999 RA  TKT-0151  CONFIANCA, URGENCIA EFETIVA E AS TRES
001560*                          PARCELAS DA NOTA NUNCA ATINGEM 1.000 -
001570*                          RETIRADA A CASA INTEIRA DAS MASCARAS.
001600*=================================================================
001700 01  LK-PRI-AREA.
001800*-----------------------------------------------------------------
001900*        ENTRADA
002000*-----------------------------------------------------------------
002100     05 LK-PRI-URGENCIA           PIC X(008).
002200     05 LK-PRI-CONFIANCA          PIC V99.
002300     05 LK-PRI-ERRO-FLAG          PIC X(001).
002400     05 LK-PRI-SLA-HORAS          PIC 9(003)V9.
002500     05 LK-PRI-NIVEL-CLI          PIC X(010).
002600     05 LK-PRI-OVR-FLAG           PIC X(001).
002700     05 LK-PRI-OVR-PRIORIDADE     PIC 9V999.
002800*-----------------------------------------------------------------
002900*        SAIDA
003000*-----------------------------------------------------------------
003100     05 LK-PRI-URG-EFET           PIC V999.
003200     05 LK-PRI-SLA-RISCO          PIC 9V999.
003300     05 LK-PRI-PESO-NIVEL         PIC 9V999.
003400     05 LK-PRI-CONTRIB-URG        PIC V9999.
003500     05 LK-PRI-CONTRIB-SLA        PIC V9999.
003600     05 LK-PRI-CONTRIB-NIV        PIC V9999.
003700     05 LK-PRI-SCORE-FINAL        PIC 9V999.
003800     05 LK-PRI-FAIXA              PIC X(002).
003900     05 LK-PRI-EFETIVA            PIC 9V999.
004000*-----------------------------------------------------------------
004100     05 FILLER                    PIC X(005).
