000100 IDENTIFICATION                          DIVISION.
000200*=================================================================
000300 PROGRAM-ID.                             TKTSTAT.
000400 AUTHOR.                                 RENATO F. ALMEIDA.
000500 INSTALLATION.                           NEXUS SUPORTE TECNICO.
000600 DATE-WRITTEN.                           18/09/1994.
000700 DATE-COMPILED.
000800 SECURITY.                               USO INTERNO NEXUS.
000900*=================================================================
001000*    PROGRAMA....: TKTSTAT
001100*    PROGRAMADOR.: RENATO F. ALMEIDA
001200*    ANALISTA....: SUELI C. BARROS
001300*    CONSULTORIA.: FOURSYS
001400*    DATA........: 18 / 09 / 1994
001500*-----------------------------------------------------------------
001600*    OBJETIVO....: PASSO 3 DO LOTE DE PRIORIZACAO DE CHAMADOS.
001700*                  RELEITURA COMPLETA DO MESTRE PONTUADO
001800*                  (TICKET-OUT) PARA ACUMULAR AS ESTATISTICAS
001900*                  DE TOTAIS, FAIXA DE PRIORIDADE, NIVEL DE
002000*                  CLIENTE, OVERRIDE MANUAL E FEEDBACK DO
002100*                  AGENTE SOBRE O ACERTO DA IA, IMPRIMINDO O
002200*                  RELATORIO DE ESTATISTICAS (STATS-RPT).
002300*-----------------------------------------------------------------
002400*    ARQUIVOS....:                       I/O        INCLUDE/BOOK
002500*                  TICKET-OUT            INPUT      #BOOKMST
002600*                  STATS-RPT             OUTPUT     (NESTE PRG)
002700*-----------------------------------------------------------------
002800*    MODULOS.....: NENHUM.
002900*=================================================================
003000*-----------------------------------------------------------------
003100*                     ALTERACOES DO PROGRAMA
003200*-----------------------------------------------------------------
003300* 18/09/1994 RA  TKT-0069  VERSAO INICIAL - TOTAIS, FAIXA DE
003400*                          PRIORIDADE E NIVEL DE CLIENTE.
003500*-----------------------------------------------------------------
003600* 14/05/1997 RA  TKT-0071  INCLUIDA A SECAO DE FEEDBACK DO
003700*                          AGENTE E A TAXA DE ACERTO DA IA.
003800*-----------------------------------------------------------------
003900* 30/11/1998 RA  TKT-0083  AJUSTE VIRADA DO ANO 2000 - DATA DE
004000*                          EXECUCAO NO CABECALHO PASSA A 4
004100*                          DIGITOS DE ANO.
004200*-----------------------------------------------------------------
004300* 18/03/2003 MLS TKT-0109  CORRIGIDO O CALCULO DA TAXA DE
004400*                          OVERRIDE QUANDO O ARQUIVO ESTA VAZIO
004500*                          (DIVISAO POR ZERO).
004600*-----------------------------------------------------------------
004700* 11/08/2004 MLS TKT-0126  CONTADORES E FLAGS SOLTOS PASSAM DE 01
004800*                          PARA 77 (PADRAO FS-). ARQUIVO NAO
004900*                          ACHADO NA ABERTURA DO TICKET-OUT GANHA
005000*                          MENSAGEM PROPRIA, E O RESUMO FINAL
005100*                          AVISA QUANDO O PASSO CHEGOU SEM
005200*                          NENHUM CHAMADO PARA AS ESTATISTICAS.
005300*-----------------------------------------------------------------
005400* 22/02/1999 RA  TKT-0150  RETIRADA A CLAUSULA SPECIAL-NAMES -
005500*                          O MNEMONICO C01 NAO ERA USADO EM
005600*                          NENHUM WRITE DESTA ROTINA.
005700*=================================================================
005800
005900
006000*=================================================================
006100 ENVIRONMENT                             DIVISION.
006200*=================================================================
006300*-----------------------------------------------------------------
006400 INPUT-OUTPUT                            SECTION.
006500*-----------------------------------------------------------------
006600 FILE-CONTROL.
006700     SELECT TICKET-OUT ASSIGN TO
006800         "TICKET.OUT"
006900         FILE STATUS IS FS-TKTOUT.
007000     SELECT STATS-RPT  ASSIGN TO
007100         "STATS.RPT"
007200         FILE STATUS IS FS-STATS.
007300
007400*=================================================================
007500 DATA                                    DIVISION.
007600*=================================================================
007700*-----------------------------------------------------------------
007800 FILE                                    SECTION.
007900*-----------------------------------------------------------------
008000*        INPUT - MESTRE DE CHAMADOS JA PONTUADOS
008100*-----------------------------------------------------------------
008200 FD  TICKET-OUT.
008300 COPY "#BOOKMST".
008400*-----------------------------------------------------------------
008500*        OUTPUT - RELATORIO DE ESTATISTICAS
008600*                               LRECL = 132
008700*-----------------------------------------------------------------
008800 FD  STATS-RPT.
008900 01  REG-STATS-RPT                       PIC X(132).
009000
009100*-----------------------------------------------------------------
009200 WORKING-STORAGE                         SECTION.
009300*-----------------------------------------------------------------
009400 01  FILLER                      PIC X(050)          VALUE
009500     "***** INICIO DA WORKING - TKTSTAT *****".
009600*-----------------------------------------------------------------
009700*        VARIAVEIS DE STATUS
009800*-----------------------------------------------------------------
009900 77  FS-TKTOUT                   PIC X(002)          VALUE SPACES.
010000 77  FS-STATS                    PIC X(002)          VALUE SPACES.
010100*-----------------------------------------------------------------
010200*        ACUMULADORES DE TOTAIS
010300*-----------------------------------------------------------------
010400 77  ACU-TOTAL                   PIC 9(005) COMP-3   VALUE ZEROS.
010500 77  ACU-ABERTOS                 PIC 9(005) COMP-3   VALUE ZEROS.
010600 77  ACU-ANDAMENTO               PIC 9(005) COMP-3   VALUE ZEROS.
010700 77  ACU-RESOLVIDOS              PIC 9(005) COMP-3   VALUE ZEROS.
010800 77  ACU-OVERRIDE                PIC 9(005) COMP-3   VALUE ZEROS.
010900 77  ACU-PAGINA                  PIC 9(003) COMP-3   VALUE ZEROS.
011000 77  WS-IDX                      PIC 9(003) COMP-3   VALUE ZEROS.
011100*-----------------------------------------------------------------
011200*        FLAGS DE PESQUISA EM TABELA (FAIXA E NIVEL)
011300*-----------------------------------------------------------------
011400 77  WS-ACHOU-FAIXA          PIC X(003)             VALUE SPACES.
011500     88 88-ACHOU-FAIXA-SIM               VALUE "SIM".
011600     88 88-ACHOU-FAIXA-NAO               VALUE "NAO".
011700 77  WS-ACHOU-NIVEL          PIC X(003)             VALUE SPACES.
011800     88 88-ACHOU-NIVEL-SIM               VALUE "SIM".
011900     88 88-ACHOU-NIVEL-NAO               VALUE "NAO".
012000*-----------------------------------------------------------------
012100*        ACUMULADORES DE FEEDBACK DO AGENTE (TKT-0071)
012200*-----------------------------------------------------------------
012300 77  ACU-FBK-ALTA                 PIC 9(005) COMP-3  VALUE ZEROS.
012400 77  ACU-FBK-CORRETA              PIC 9(005) COMP-3  VALUE ZEROS.
012500 77  ACU-FBK-BAIXA                PIC 9(005) COMP-3  VALUE ZEROS.
012600 77  ACU-FBK-TOTAL                PIC 9(005) COMP-3  VALUE ZEROS.
012700*-----------------------------------------------------------------
012800*        DISTRIBUICAO POR FAIXA DE PRIORIDADE (ABERTOS)
012900*-----------------------------------------------------------------
013000 01  WS-FAIXA-GRUPO.
013100     05 ACU-FAIXA-P0              PIC 9(005) COMP-3  VALUE ZEROS.
013200     05 ACU-FAIXA-P1              PIC 9(005) COMP-3  VALUE ZEROS.
013300     05 ACU-FAIXA-P2              PIC 9(005) COMP-3  VALUE ZEROS.
013400     05 ACU-FAIXA-P3              PIC 9(005) COMP-3  VALUE ZEROS.
013500     05 FILLER                    PIC 9(005) COMP-3  VALUE ZEROS.
013600 01  WS-FAIXA-TABELA REDEFINES WS-FAIXA-GRUPO.
013700     05 WS-QTD-FAIXA              PIC 9(005) COMP-3
013800                                   OCCURS 5 TIMES.
013900*-----------------------------------------------------------------
014000*        SIGLA E DESCRICAO DA FAIXA - PARA IMPRESSAO
014100*-----------------------------------------------------------------
014200 01  TAB-FAIXA-DESCR-INICIAL.
014300     05 FILLER                    PIC X(012)         VALUE
014400         "P0URGENTISSI".
014500     05 FILLER                    PIC X(012)         VALUE
014600         "P1URGENTE   ".
014700     05 FILLER                    PIC X(012)         VALUE
014800         "P2NORMAL    ".
014900     05 FILLER                    PIC X(012)         VALUE
015000         "P3BAIXA     ".
015100 01  TAB-FAIXA-DESCR REDEFINES TAB-FAIXA-DESCR-INICIAL.
015200     05 TAB-FAIXA-ITEM             OCCURS 4 TIMES.
015300        10 TAB-FAIXA-SIGLA         PIC X(002).
015400        10 TAB-FAIXA-NOME          PIC X(010).
015500*-----------------------------------------------------------------
015600*        DISTRIBUICAO POR NIVEL DE CLIENTE (ABERTOS)
015700*-----------------------------------------------------------------
015800 01  WS-NIVEL-GRUPO.
015900     05 ACU-NIVEL-ENTERPRISE      PIC 9(005) COMP-3  VALUE ZEROS.
016000     05 ACU-NIVEL-BUSINESS        PIC 9(005) COMP-3  VALUE ZEROS.
016100     05 ACU-NIVEL-STANDARD        PIC 9(005) COMP-3  VALUE ZEROS.
016200     05 ACU-NIVEL-FREE            PIC 9(005) COMP-3  VALUE ZEROS.
016300     05 FILLER                    PIC 9(005) COMP-3  VALUE ZEROS.
016400 01  WS-NIVEL-TABELA REDEFINES WS-NIVEL-GRUPO.
016500     05 WS-QTD-NIVEL              PIC 9(005) COMP-3
016600                                   OCCURS 5 TIMES.
016700*-----------------------------------------------------------------
016800*        NOME DO NIVEL - PARA PESQUISA E IMPRESSAO
016900*-----------------------------------------------------------------
017000 01  TAB-NIVEL-NOME-INICIAL.
017100     05 FILLER                    PIC X(010)         VALUE
017200         "ENTERPRISE".
017300     05 FILLER                    PIC X(010)         VALUE
017400         "BUSINESS  ".
017500     05 FILLER                    PIC X(010)         VALUE
017600         "STANDARD  ".
017700     05 FILLER                    PIC X(010)         VALUE
017800         "FREE      ".
017900 01  TAB-NIVEL-NOME REDEFINES TAB-NIVEL-NOME-INICIAL.
018000     05 TAB-NIVEL-ITEM             PIC X(010)
018100                                    OCCURS 4 TIMES.
018200*-----------------------------------------------------------------
018300*        TAXAS EDITADAS (OVERRIDE E ACERTO DA IA)
018400*-----------------------------------------------------------------
018500 77  WS-TAXA-OVERRIDE             PIC 9V99           VALUE ZERO.
018600 77  WS-TAXA-OVERRIDE-ED          PIC .99.
018700 77  WS-TAXA-ACERTO               PIC 9V99           VALUE ZERO.
018800 77  WS-TAXA-ACERTO-ED            PIC .99.
018900*-----------------------------------------------------------------
019000*        DATA DO SISTEMA (ACCEPT FROM DATE) - CABECALHO
019100*-----------------------------------------------------------------
019200 01  WS-DATA-SISTEMA              PIC 9(008)         VALUE ZEROS.
019300 01  WS-DATA-SISTEMA-R REDEFINES WS-DATA-SISTEMA.
019400     05 WS-DATA-ANO               PIC 9(004).
019500     05 WS-DATA-MES               PIC 9(002).
019600     05 WS-DATA-DIA                PIC 9(002).
019700*-----------------------------------------------------------------
019800*        LINHAS DE IMPRESSAO
019900*-----------------------------------------------------------------
020000 01  WRK-CAB1.
020100     05 FILLER                   PIC X(035)          VALUE SPACES.
020200     05 FILLER                   PIC X(040)          VALUE
020300         "RELATORIO DE ESTATISTICAS DE CHAMADOS".
020400     05 FILLER                   PIC X(010)          VALUE
020500         "PAGINA:".
020600     05 WRK-CAB1-PAGINA          PIC ZZ9.
020700*-----------------------------------------------------------------
020800 01  WRK-CAB2.
020900     05 FILLER                   PIC X(012)          VALUE
021000         "EXECUCAO EM ".
021100     05 WRK-CAB2-DIA             PIC 99.
021200     05 FILLER                   PIC X(001)          VALUE "/".
021300     05 WRK-CAB2-MES             PIC 99.
021400     05 FILLER                   PIC X(001)          VALUE "/".
021500     05 WRK-CAB2-ANO             PIC 9999.
021600*-----------------------------------------------------------------
021700 01  WRK-LINHA-TRACO       PIC X(132) VALUE ALL "-".
021800*-----------------------------------------------------------------
021900 01  WRK-TITULO-SECAO.
022000     05 FILLER                   PIC X(003)          VALUE SPACES.
022100     05 WRK-TIT-TEXTO            PIC X(040).
022200*-----------------------------------------------------------------
022300 01  WRK-LINHA-ROTULO-QTD.
022400     05 FILLER                   PIC X(005)          VALUE SPACES.
022500     05 WRK-ROT-DESCR            PIC X(030).
022600     05 WRK-ROT-QTD              PIC ZZZZ9.
022700*-----------------------------------------------------------------
022800 01  WRK-LINHA-ROTULO-TAXA.
022900     05 FILLER                   PIC X(005)          VALUE SPACES.
023000     05 WRK-ROT-TAXA-DESCR       PIC X(030).
023100     05 WRK-ROT-TAXA-QTD         PIC ZZZZ9.
023200     05 FILLER                   PIC X(003)          VALUE SPACES.
023300     05 WRK-ROT-TAXA-PCT         PIC .99.
023400*-----------------------------------------------------------------
023500 COPY "#BOOKMSG".
023600*-----------------------------------------------------------------
023700 01  FILLER                      PIC X(050)          VALUE
023800     "***** FIM DA WORKING - TKTSTAT *****".
023900*-----------------------------------------------------------------
024000
024100*=================================================================
024200 PROCEDURE                               DIVISION.
024300*=================================================================
024400 0000-PRINCIPAL.
024500
024600     PERFORM 0100-INICIAR.
024700     PERFORM 0200-PROCESSAR UNTIL FS-TKTOUT NOT EQUAL "00".
024800     PERFORM 0300-CALCULAR-TAXAS.
024900     PERFORM 0400-IMPRIMIR.
025000     PERFORM 0900-FINALIZAR.
025100     STOP RUN.
025200
025300 0000-PRINCIPAL-FIM.                     EXIT.
025400*-----------------------------------------------------------------
025500 0100-INICIAR                            SECTION.
025600*-----------------------------------------------------------------
025700
025800     ACCEPT WS-DATA-SISTEMA       FROM DATE YYYYMMDD.
025900     OPEN INPUT  TICKET-OUT
026000          OUTPUT STATS-RPT.
026100     IF FS-TKTOUT                  NOT EQUAL "00"
026200         IF FS-TKTOUT               EQUAL "35"
026300             MOVE WRK-NAO-ACHOU         TO WRK-DESCRICAO-ERRO
026400         ELSE
026500             MOVE WRK-ERRO-ABERTURA     TO WRK-DESCRICAO-ERRO
026600         END-IF
026700         MOVE FS-TKTOUT             TO WRK-STATUS-ERRO
026800         MOVE "TICKET-OUT"          TO WRK-ARQUIVO-ERRO
026900         MOVE "TKTSTAT"             TO WRK-PRG-ERRO
027000         PERFORM 9999-TRATA-ERRO
027100     END-IF.
027200     PERFORM 0110-LEITURA.
027300
027400 0100-INICIAR-FIM.                       EXIT.
027500*-----------------------------------------------------------------
027600 0110-LEITURA                            SECTION.
027700*-----------------------------------------------------------------
027800
027900     READ TICKET-OUT.
028000
028100 0110-LEITURA-FIM.                       EXIT.
028200*-----------------------------------------------------------------
028300 0200-PROCESSAR                          SECTION.
028400*-----------------------------------------------------------------
028500
028600     ADD 1                         TO ACU-TOTAL.
028700     PERFORM 0210-CONTAR-SITUACAO.
028800     IF REG-MST-OVR-FLAG           EQUAL "Y"
028900         ADD 1                      TO ACU-OVERRIDE
029000     END-IF.
029100     IF REG-MST-FBK-RESULTADO      NOT EQUAL SPACES
029200         PERFORM 0220-CONTAR-FEEDBACK
029300     END-IF.
029400     IF REG-MST-SITUACAO           EQUAL "OPEN"
029500         PERFORM 0230-CONTAR-FAIXA
029600         PERFORM 0240-CONTAR-NIVEL
029700     END-IF.
029800     PERFORM 0110-LEITURA.
029900
030000 0200-PROCESSAR-FIM.                     EXIT.
030100*-----------------------------------------------------------------
030200 0210-CONTAR-SITUACAO                    SECTION.
030300*-----------------------------------------------------------------
030400
030500     IF REG-MST-SITUACAO            EQUAL "OPEN"
030600         ADD 1                        TO ACU-ABERTOS
030700     ELSE
030800         IF REG-MST-SITUACAO          EQUAL "IN-PROGRESS"
030900             ADD 1                     TO ACU-ANDAMENTO
031000         ELSE
031100             IF REG-MST-SITUACAO       EQUAL "RESOLVED"
031200                 ADD 1                  TO ACU-RESOLVIDOS
031300             END-IF
031400         END-IF
031500     END-IF.
031600
031700 0210-CONTAR-SITUACAO-FIM.               EXIT.
031800*-----------------------------------------------------------------
031900 0220-CONTAR-FEEDBACK                    SECTION.
032000*-----------------------------------------------------------------
032100
032200     ADD 1                          TO ACU-FBK-TOTAL.
032300     IF REG-MST-FBK-RESULTADO       EQUAL "TOO_HIGH"
032400         ADD 1                       TO ACU-FBK-ALTA
032500     ELSE
032600         IF REG-MST-FBK-RESULTADO    EQUAL "CORRECT"
032700             ADD 1                    TO ACU-FBK-CORRETA
032800         ELSE
032900             IF REG-MST-FBK-RESULTADO EQUAL "TOO_LOW"
033000                 ADD 1                 TO ACU-FBK-BAIXA
033100             END-IF
033200         END-IF
033300     END-IF.
033400
033500 0220-CONTAR-FEEDBACK-FIM.               EXIT.
033600*-----------------------------------------------------------------
033700 0230-CONTAR-FAIXA                       SECTION.
033800*-----------------------------------------------------------------
033900
034000     MOVE 1                          TO WS-IDX.
034100     SET 88-ACHOU-FAIXA-NAO           TO TRUE.
034200     PERFORM 0231-PESQUISAR-FAIXA
034300         VARYING WS-IDX FROM 1 BY 1
034400         UNTIL WS-IDX > 4 OR 88-ACHOU-FAIXA-SIM.
034500
034600 0230-CONTAR-FAIXA-FIM.                  EXIT.
034700*-----------------------------------------------------------------
034800 0231-PESQUISAR-FAIXA                    SECTION.
034900*-----------------------------------------------------------------
035000
035100     IF REG-MST-PRI-FAIXA        EQUAL TAB-FAIXA-SIGLA(WS-IDX)
035200         ADD 1                          TO WS-QTD-FAIXA(WS-IDX)
035300         SET 88-ACHOU-FAIXA-SIM          TO TRUE
035400     END-IF.
035500
035600 0231-PESQUISAR-FAIXA-FIM.               EXIT.
035700*-----------------------------------------------------------------
035800 0240-CONTAR-NIVEL                       SECTION.
035900*-----------------------------------------------------------------
036000
036100     SET 88-ACHOU-NIVEL-NAO            TO TRUE.
036200     PERFORM 0241-PESQUISAR-NIVEL
036300         VARYING WS-IDX FROM 1 BY 1
036400         UNTIL WS-IDX > 4 OR 88-ACHOU-NIVEL-SIM.
036500
036600 0240-CONTAR-NIVEL-FIM.                  EXIT.
036700*-----------------------------------------------------------------
036800 0241-PESQUISAR-NIVEL                    SECTION.
036900*-----------------------------------------------------------------
037000
037100     IF REG-MST-NIVEL-CLI          EQUAL TAB-NIVEL-ITEM(WS-IDX)
037200         ADD 1                       TO WS-QTD-NIVEL(WS-IDX)
037300         SET 88-ACHOU-NIVEL-SIM       TO TRUE
037400     END-IF.
037500
037600 0241-PESQUISAR-NIVEL-FIM.               EXIT.
037700*-----------------------------------------------------------------
037800 0300-CALCULAR-TAXAS                     SECTION.
037900*-----------------------------------------------------------------
038000
038100     IF ACU-TOTAL                     GREATER THAN ZERO
038200         COMPUTE WS-TAXA-OVERRIDE ROUNDED =
038300             ACU-OVERRIDE / ACU-TOTAL
038400     ELSE
038500         MOVE ZERO                     TO WS-TAXA-OVERRIDE
038600     END-IF.
038700     IF ACU-FBK-TOTAL                  GREATER THAN ZERO
038800         COMPUTE WS-TAXA-ACERTO ROUNDED =
038900             ACU-FBK-CORRETA / ACU-FBK-TOTAL
039000     ELSE
039100         MOVE ZERO                      TO WS-TAXA-ACERTO
039200     END-IF.
039300     MOVE WS-TAXA-OVERRIDE               TO WS-TAXA-OVERRIDE-ED.
039400     MOVE WS-TAXA-ACERTO                 TO WS-TAXA-ACERTO-ED.
039500
039600 0300-CALCULAR-TAXAS-FIM.                EXIT.
039700*-----------------------------------------------------------------
039800 0400-IMPRIMIR                           SECTION.
039900*-----------------------------------------------------------------
040000
040100     PERFORM 0410-IMP-CABECALHO.
040200     PERFORM 0420-IMP-TOTAIS.
040300     PERFORM 0430-IMP-FAIXA.
040400     PERFORM 0440-IMP-NIVEL.
040500     PERFORM 0450-IMP-OVERRIDE.
040600     PERFORM 0460-IMP-FEEDBACK.
040700
040800 0400-IMPRIMIR-FIM.                      EXIT.
040900*-----------------------------------------------------------------
041000 0410-IMP-CABECALHO                      SECTION.
041100*-----------------------------------------------------------------
041200
041300     ADD 1                            TO ACU-PAGINA.
041400     MOVE ACU-PAGINA                  TO WRK-CAB1-PAGINA.
041500     MOVE SPACES                      TO REG-STATS-RPT.
041600     MOVE WRK-CAB1                    TO REG-STATS-RPT.
041700     WRITE REG-STATS-RPT AFTER PAGE.
041800     MOVE WS-DATA-DIA                 TO WRK-CAB2-DIA.
041900     MOVE WS-DATA-MES                 TO WRK-CAB2-MES.
042000     MOVE WS-DATA-ANO                 TO WRK-CAB2-ANO.
042100     MOVE SPACES                      TO REG-STATS-RPT.
042200     MOVE WRK-CAB2                    TO REG-STATS-RPT.
042300     WRITE REG-STATS-RPT AFTER 1 LINE.
042400     MOVE WRK-LINHA-TRACO             TO REG-STATS-RPT.
042500     WRITE REG-STATS-RPT AFTER 1 LINE.
042600
042700 0410-IMP-CABECALHO-FIM.                 EXIT.
042800*-----------------------------------------------------------------
042900 0420-IMP-TOTAIS                         SECTION.
043000*-----------------------------------------------------------------
043100
043200     MOVE SPACES                        TO REG-STATS-RPT.
043300     MOVE "TOTAIS"                       TO WRK-TIT-TEXTO.
043400     MOVE WRK-TITULO-SECAO               TO REG-STATS-RPT.
043500     WRITE REG-STATS-RPT AFTER 2 LINES.
043600     MOVE "TOTAL DE CHAMADOS"            TO WRK-ROT-DESCR.
043700     MOVE ACU-TOTAL                      TO WRK-ROT-QTD.
043800     MOVE SPACES                         TO REG-STATS-RPT.
043900     MOVE WRK-LINHA-ROTULO-QTD           TO REG-STATS-RPT.
044000     WRITE REG-STATS-RPT AFTER 1 LINE.
044100     MOVE "EM ABERTO (OPEN)"              TO WRK-ROT-DESCR.
044200     MOVE ACU-ABERTOS                    TO WRK-ROT-QTD.
044300     MOVE SPACES                         TO REG-STATS-RPT.
044400     MOVE WRK-LINHA-ROTULO-QTD           TO REG-STATS-RPT.
044500     WRITE REG-STATS-RPT AFTER 1 LINE.
044600     MOVE "EM ANDAMENTO (IN-PROGRESS)"   TO WRK-ROT-DESCR.
044700     MOVE ACU-ANDAMENTO                  TO WRK-ROT-QTD.
044800     MOVE SPACES                         TO REG-STATS-RPT.
044900     MOVE WRK-LINHA-ROTULO-QTD           TO REG-STATS-RPT.
045000     WRITE REG-STATS-RPT AFTER 1 LINE.
045100     MOVE "RESOLVIDOS (RESOLVED)"        TO WRK-ROT-DESCR.
045200     MOVE ACU-RESOLVIDOS                 TO WRK-ROT-QTD.
045300     MOVE SPACES                         TO REG-STATS-RPT.
045400     MOVE WRK-LINHA-ROTULO-QTD           TO REG-STATS-RPT.
045500     WRITE REG-STATS-RPT AFTER 1 LINE.
045600
045700 0420-IMP-TOTAIS-FIM.                    EXIT.
045800*-----------------------------------------------------------------
045900 0430-IMP-FAIXA                          SECTION.
046000*-----------------------------------------------------------------
046100
046200     MOVE SPACES                        TO REG-STATS-RPT.
046300     MOVE "DISTRIBUICAO POR FAIXA (ABERTOS)" TO WRK-TIT-TEXTO.
046400     MOVE WRK-TITULO-SECAO               TO REG-STATS-RPT.
046500     WRITE REG-STATS-RPT AFTER 2 LINES.
046600     PERFORM 0431-IMP-FAIXA-ITEM
046700         VARYING WS-IDX FROM 1 BY 1 UNTIL WS-IDX > 4.
046800
046900 0430-IMP-FAIXA-FIM.                     EXIT.
047000*-----------------------------------------------------------------
047100 0431-IMP-FAIXA-ITEM                     SECTION.
047200*-----------------------------------------------------------------
047300
047400     MOVE TAB-FAIXA-NOME(WS-IDX)         TO WRK-ROT-DESCR.
047500     MOVE WS-QTD-FAIXA(WS-IDX)            TO WRK-ROT-QTD.
047600     MOVE SPACES                          TO REG-STATS-RPT.
047700     MOVE WRK-LINHA-ROTULO-QTD            TO REG-STATS-RPT.
047800     WRITE REG-STATS-RPT AFTER 1 LINE.
047900
048000 0431-IMP-FAIXA-ITEM-FIM.                EXIT.
048100*-----------------------------------------------------------------
048200 0440-IMP-NIVEL                          SECTION.
048300*-----------------------------------------------------------------
048400
048500     MOVE SPACES                         TO REG-STATS-RPT.
048600     MOVE "DISTRIBUICAO POR NIVEL (ABERTOS)" TO WRK-TIT-TEXTO.
048700     MOVE WRK-TITULO-SECAO                TO REG-STATS-RPT.
048800     WRITE REG-STATS-RPT AFTER 2 LINES.
048900     PERFORM 0441-IMP-NIVEL-ITEM
049000         VARYING WS-IDX FROM 1 BY 1 UNTIL WS-IDX > 4.
049100
049200 0440-IMP-NIVEL-FIM.                     EXIT.
049300*-----------------------------------------------------------------
049400 0441-IMP-NIVEL-ITEM                     SECTION.
049500*-----------------------------------------------------------------
049600
049700     MOVE TAB-NIVEL-ITEM(WS-IDX)          TO WRK-ROT-DESCR.
049800     MOVE WS-QTD-NIVEL(WS-IDX)             TO WRK-ROT-QTD.
049900     MOVE SPACES                           TO REG-STATS-RPT.
050000     MOVE WRK-LINHA-ROTULO-QTD             TO REG-STATS-RPT.
050100     WRITE REG-STATS-RPT AFTER 1 LINE.
050200
050300 0441-IMP-NIVEL-ITEM-FIM.                EXIT.
050400*-----------------------------------------------------------------
050500 0450-IMP-OVERRIDE                       SECTION.
050600*-----------------------------------------------------------------
050700
050800     MOVE SPACES                         TO REG-STATS-RPT.
050900     MOVE "OVERRIDE MANUAL"               TO WRK-TIT-TEXTO.
051000     MOVE WRK-TITULO-SECAO                TO REG-STATS-RPT.
051100     WRITE REG-STATS-RPT AFTER 2 LINES.
051200     MOVE "CHAMADOS COM OVERRIDE"         TO WRK-ROT-TAXA-DESCR.
051300     MOVE ACU-OVERRIDE                    TO WRK-ROT-TAXA-QTD.
051400     MOVE WS-TAXA-OVERRIDE-ED              TO WRK-ROT-TAXA-PCT.
051500     MOVE SPACES                           TO REG-STATS-RPT.
051600     MOVE WRK-LINHA-ROTULO-TAXA            TO REG-STATS-RPT.
051700     WRITE REG-STATS-RPT AFTER 1 LINE.
051800
051900 0450-IMP-OVERRIDE-FIM.                  EXIT.
052000*-----------------------------------------------------------------
052100 0460-IMP-FEEDBACK                       SECTION.
052200*-----------------------------------------------------------------
052300
052400     MOVE SPACES                         TO REG-STATS-RPT.
052500     MOVE "FEEDBACK DO AGENTE"            TO WRK-TIT-TEXTO.
052600     MOVE WRK-TITULO-SECAO                TO REG-STATS-RPT.
052700     WRITE REG-STATS-RPT AFTER 2 LINES.
052800     IF ACU-FBK-TOTAL                     EQUAL ZERO
052900         MOVE SPACES                       TO REG-STATS-RPT
053000         MOVE "   NENHUM CHAMADO RECEBEU FEEDBACK ATE O MOMENTO"
053100                                            TO REG-STATS-RPT
053200         WRITE REG-STATS-RPT AFTER 1 LINE
053300     ELSE
053400         MOVE "PRIORIDADE ALTA DEMAIS (TOO_HIGH)" TO
053500             WRK-ROT-DESCR
053600         MOVE ACU-FBK-ALTA                 TO WRK-ROT-QTD
053700         MOVE SPACES                        TO REG-STATS-RPT
053800         MOVE WRK-LINHA-ROTULO-QTD          TO REG-STATS-RPT
053900         WRITE REG-STATS-RPT AFTER 1 LINE
054000         MOVE "PRIORIDADE CORRETA (CORRECT)" TO WRK-ROT-DESCR
054100         MOVE ACU-FBK-CORRETA               TO WRK-ROT-QTD
054200         MOVE SPACES                        TO REG-STATS-RPT
054300         MOVE WRK-LINHA-ROTULO-QTD          TO REG-STATS-RPT
054400         WRITE REG-STATS-RPT AFTER 1 LINE
054500         MOVE "PRIORIDADE BAIXA DEMAIS (TOO_LOW)" TO
054600             WRK-ROT-DESCR
054700         MOVE ACU-FBK-BAIXA                 TO WRK-ROT-QTD
054800         MOVE SPACES                        TO REG-STATS-RPT
054900         MOVE WRK-LINHA-ROTULO-QTD          TO REG-STATS-RPT
055000         WRITE REG-STATS-RPT AFTER 1 LINE
055100         MOVE "TAXA DE ACERTO DA IA"        TO WRK-ROT-TAXA-DESCR
055200         MOVE ACU-FBK-TOTAL                 TO WRK-ROT-TAXA-QTD
055300         MOVE WS-TAXA-ACERTO-ED              TO WRK-ROT-TAXA-PCT
055400         MOVE SPACES                         TO REG-STATS-RPT
055500         MOVE WRK-LINHA-ROTULO-TAXA          TO REG-STATS-RPT
055600         WRITE REG-STATS-RPT AFTER 1 LINE
055700     END-IF.
055800
055900 0460-IMP-FEEDBACK-FIM.                  EXIT.
056000*-----------------------------------------------------------------
056100 0900-FINALIZAR                          SECTION.
056200*-----------------------------------------------------------------
056300
056400     DISPLAY WRK-SEPARALINHA.
056500     DISPLAY "===== TKTSTAT - RESUMO DO PASSO =====".
056600     DISPLAY "CHAMADOS LIDOS...: " ACU-TOTAL.
056700     IF ACU-TOTAL                  EQUAL ZERO
056800         DISPLAY WRK-ARQ-VAZIO
056900     ELSE
057000         DISPLAY WRK-ARQ-OK
057100     END-IF.
057200     DISPLAY WRK-SEPARALINHA.
057300     CLOSE TICKET-OUT
057400           STATS-RPT.
057500     IF FS-STATS                        NOT EQUAL "00"
057600         MOVE WRK-ERRO-FECHAR             TO WRK-DESCRICAO-ERRO
057700         MOVE FS-STATS                   TO WRK-STATUS-ERRO
057800         MOVE "STATS-RPT"                TO WRK-ARQUIVO-ERRO
057900         MOVE "TKTSTAT"                   TO WRK-PRG-ERRO
058000         PERFORM 9999-TRATA-ERRO
058100     END-IF.
058200
058300 0900-FINALIZAR-FIM.                     EXIT.
058400*-----------------------------------------------------------------
058500 9999-TRATA-ERRO                         SECTION.
058600*-----------------------------------------------------------------
058700
058800     DISPLAY "===== ERRO NO PROGRAMA TKTSTAT =====".
058900     DISPLAY "ARQUIVO......: " WRK-ARQUIVO-ERRO.
059000     DISPLAY "MENSAGEM.....: " WRK-DESCRICAO-ERRO.
059100     DISPLAY "FILE STATUS..: " WRK-STATUS-ERRO.
059200     STOP RUN.
059300
059400 9999-TRATA-ERRO-FIM.                    EXIT.
059500*-----------------------------------------------------------------
