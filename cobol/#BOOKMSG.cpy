000100*=================================================================
000200*    BOOK........: #BOOKMSG
000300*    PROGRAMADOR.: R.ALMEIDA
000400*    ANALISTA....: S.BARROS
000500*    CONSULTORIA.: FOURSYS
000600*    DATA........: 14/03/1989
000700*-----------------------------------------------------------------
000800*    OBJETIVO....: MENSAGENS-PADRAO DE ERRO DE ARQUIVO, USADAS
000900*                  PELA ROTINA 9999-TRATA-ERRO DE CADA PROGRAMA
001000*                  DO SISTEMA DE PRIORIZACAO DE CHAMADOS (TKT).
001100*-----------------------------------------------------------------
001200*                     ALTERACOES DO BOOK
001300*-----------------------------------------------------------------
001400* 14/03/1989 RA  TKT-0001  VERSAO INICIAL DO BOOK DE MENSAGENS.
001500* 02/09/1991 SB  TKT-0041  INCLUIDA MSG DE ARQUIVO VAZIO.
001600* 19/11/1998 RA  TKT-0077  AJUSTE PARA VIRADA DO ANO 2000 - CAMPO
001700*                          WRK-ANO-ERRO PASSA A 4 POSICOES.
001800*=================================================================
001900 01  WRK-MSG-ERRO-AREA.
002000     05 WRK-DESCRICAO-ERRO        PIC X(040)    VALUE SPACES.
002100     05 WRK-STATUS-ERRO           PIC X(002)    VALUE SPACES.
002200     05 WRK-AREA-ERRO             PIC X(020)    VALUE SPACES.
002300     05 WRK-ARQUIVO-ERRO          PIC X(010)    VALUE SPACES.
002400     05 WRK-PRG-ERRO              PIC X(008)    VALUE SPACES.
002500     05 WRK-ANO-ERRO              PIC 9(004)    VALUE ZEROS.
002600     05 FILLER                    PIC X(010)    VALUE SPACES.
002700
002800 01  WRK-ERRO-ABERTURA            PIC X(040)    VALUE
002900         "ERRO NA ABERTURA DO ARQUIVO".
003000 01  WRK-ERRO-LEITURA             PIC X(040)    VALUE
003100         "ERRO NA LEITURA DO ARQUIVO".
003200 01  WRK-ERRO-GRAVACAO            PIC X(040)    VALUE
003300         "ERRO NA GRAVACAO DO REGISTRO".
003400 01  WRK-ERRO-FECHAR              PIC X(040)    VALUE
003500         "ERRO NO FECHAMENTO DO ARQUIVO".
003600 01  WRK-NAO-ACHOU                PIC X(040)    VALUE
003700         "ARQUIVO NAO ENCONTRADO".
003800 01  WRK-NAO-GRAVOU                PIC X(040)    VALUE
003900         "REGISTRO NAO GRAVADO".
004000 01  WRK-ARQ-OK                   PIC X(040)    VALUE
004100         "ARQUIVO PROCESSADO COM SUCESSO".
004200 01  WRK-ARQ-VAZIO                PIC X(040)    VALUE
004300         "ARQUIVO DE CHAMADOS VAZIO".
004400 01  WRK-SEPARALINHA              PIC X(040)    VALUE
004500         "-----------------------------------".
