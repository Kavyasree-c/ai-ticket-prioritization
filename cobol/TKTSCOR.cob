000100 IDENTIFICATION                          DIVISION.
000200*=================================================================
000300 PROGRAM-ID.                             TKTSCOR.
000400 AUTHOR.                                 RENATO F. ALMEIDA.
000500 INSTALLATION.                           NEXUS SUPORTE TECNICO.
000600 DATE-WRITTEN.                           14/03/1989.
000700 DATE-COMPILED.
000800 SECURITY.                               USO INTERNO NEXUS.
000900*=================================================================
001000*    PROGRAMA....: TKTSCOR
001100*    PROGRAMADOR.: RENATO F. ALMEIDA
001200*    ANALISTA....: SUELI C. BARROS
001300*    CONSULTORIA.: FOURSYS
001400*    DATA........: 14 / 03 / 1989
001500*-----------------------------------------------------------------
001600*    OBJETIVO....: PASSO 1 DO LOTE DE PRIORIZACAO DE CHAMADOS.
001700*                  LE O ARQUIVO DE CHAMADOS (TICKET-IN), CHAMA A
001800*                  ANALISE DE SINAIS (TKTSIG) E O MOTOR DE
001900*                  PRIORIDADE (TKTPRI) PARA CADA CHAMADO, E GRAVA
002000*                  O MESTRE JA PONTUADO (TICKET-OUT). OS PASSOS
002100*                  SEGUINTES (FILA E ESTATISTICA) SAO OS
002200*                  PROGRAMAS TKTQUE E TKTSTAT.
002300*-----------------------------------------------------------------
002400*    ARQUIVOS....:                       I/O        INCLUDE/BOOK
002500*                  TICKET-IN             INPUT      #BOOKTKT
002600*                  TICKET-OUT            OUTPUT     #BOOKMST
002700*-----------------------------------------------------------------
002800*    MODULOS.....: CALL "TKTSIG", CALL "TKTPRI".
002900*=================================================================
003000*-----------------------------------------------------------------
003100*                     ALTERACOES DO PROGRAMA
003200*-----------------------------------------------------------------
003300* 14/03/1989 RA  TKT-0001  VERSAO INICIAL - LEITURA DO CHAMADO E
003400*                          GRAVACAO DO MESTRE, SEM CALCULO.
003500*-----------------------------------------------------------------
003600* 02/05/1990 RA  TKT-0014  INCLUIDAS AS CHAMADAS A TKTSIG E A
003700*                          TKTPRI. O CHAMADO SAI DESTE PASSO JA
003800*                          PONTUADO.
003900*-----------------------------------------------------------------
004000* 07/06/1993 SB  TKT-0057  O CHAMADO COM OVERRIDE CONTINUA SENDO
004100*                          PONTUADO NORMALMENTE - A TKTPRI DECIDE
004200*                          A PRIORIDADE EFETIVA.
004300*-----------------------------------------------------------------
004400* 30/11/1998 RA  TKT-0082  AJUSTE VIRADA DO ANO 2000 - DATA DE
004500*                          EXECUCAO PASSADA A LER O ANO COM 4
004600*                          DIGITOS.
004700*-----------------------------------------------------------------
004800* 04/02/2004 MLS TKT-0119  INCLUIDO RESUMO DE CHAMADOS CRITICOS NO
004900*                          CONSOLE, A PEDIDO DO SUPORTE N2 PARA
005000*                          ACOMPANHAR O LOTE EM TEMPO REAL.
005100*-----------------------------------------------------------------
005200* 11/08/2004 MLS TKT-0126  ARQUIVO NAO ACHADO NA ABERTURA DO
005300*                          TICKET-IN E REGISTRO NAO GRAVADO NO
005400*                          TICKET-OUT PASSAM A SAIR COM MENSAGEM
005500*                          PROPRIA (NAO MAIS A GENERICA DE ERRO DE
005600*                          ABERTURA/GRAVACAO), E O RESUMO FINAL
005700*                          AVISA QUANDO O LOTE CHEGOU SEM NENHUM
005800*                          CHAMADO NO ARQUIVO DE ENTRADA.
005900*-----------------------------------------------------------------
006000* 22/02/1999 RA  TKT-0150  RETIRADA A CLAUSULA SPECIAL-NAMES -
006100*                          O MNEMONICO C01 NAO ERA USADO EM
006200*                          NENHUM WRITE DESTA ROTINA.
006300*-----------------------------------------------------------------
006400* 22/02/1999 RA  TKT-0151  AJUSTADAS NAS AREAS DE LINKAGE E NO
006500*                          #BOOKMST AS MASCARAS DE CONFIANCA,
006600*                          URGENCIA EFETIVA E DAS PARCELAS DA NOTA
006700*                          (NENHUMA DELAS ATINGE 1.000).
006800*=================================================================
006900
007000
007100*=================================================================
007200 ENVIRONMENT                             DIVISION.
007300*=================================================================
007400*-----------------------------------------------------------------
007500 INPUT-OUTPUT                            SECTION.
007600*-----------------------------------------------------------------
007700 FILE-CONTROL.
007800     SELECT TICKET-IN  ASSIGN TO
007900         "TICKET.IN"
008000         FILE STATUS IS FS-TKTIN.
008100     SELECT TICKET-OUT ASSIGN TO
008200         "TICKET.OUT"
008300         FILE STATUS IS FS-TKTOUT.
008400
008500*=================================================================
008600 DATA                                    DIVISION.
008700*=================================================================
008800*-----------------------------------------------------------------
008900 FILE                                    SECTION.
009000*-----------------------------------------------------------------
009100*        INPUT - CHAMADOS RECEBIDOS PARA PRIORIZACAO
009200*-----------------------------------------------------------------
009300 FD  TICKET-IN.
009400 COPY "#BOOKTKT".
009500*-----------------------------------------------------------------
009600*        OUTPUT - CHAMADOS JA PONTUADOS (MESTRE)
009700*-----------------------------------------------------------------
009800 FD  TICKET-OUT.
009900 COPY "#BOOKMST".
010000
010100*-----------------------------------------------------------------
010200 WORKING-STORAGE                         SECTION.
010300*-----------------------------------------------------------------
010400 01  FILLER                      PIC X(050)          VALUE
010500     "***** INICIO DA WORKING - TKTSCOR *****".
010600*-----------------------------------------------------------------
010700*        VARIAVEIS DE STATUS
010800*-----------------------------------------------------------------
010900 77  FS-TKTIN                    PIC X(002)          VALUE SPACES.
011000 77  FS-TKTOUT                   PIC X(002)          VALUE SPACES.
011100*-----------------------------------------------------------------
011200*        VARIAVEIS ACUMULADORAS
011300*-----------------------------------------------------------------
011400 77  ACU-LIDOS                   PIC 9(005) COMP-3   VALUE ZEROS.
011500 77  ACU-GRAVADOS                PIC 9(005) COMP-3   VALUE ZEROS.
011600 77  WS-IDX                      PIC 9(003) COMP-3   VALUE ZEROS.
011700*-----------------------------------------------------------------
011800*        RESUMO DE CHAMADOS POR FAIXA (ACESSO POR NOME E POR
011900*        INDICE - CONTADORES PARA O PAINEL DE CONSOLE, NAO E O
012000*        RELATORIO DE ESTATISTICA, QUE E PASSO DA TKTSTAT)
012100*-----------------------------------------------------------------
012200 01  WS-RESUMO-GRUPO.
012300     05 WS-QTD-P0                PIC 9(005) COMP-3   VALUE ZEROS.
012400     05 WS-QTD-P1                PIC 9(005) COMP-3   VALUE ZEROS.
012500     05 WS-QTD-P2                PIC 9(005) COMP-3   VALUE ZEROS.
012600     05 WS-QTD-P3                PIC 9(005) COMP-3   VALUE ZEROS.
012700     05 FILLER                   PIC 9(005) COMP-3   VALUE ZEROS.
012800 01  WS-RESUMO-TABELA REDEFINES WS-RESUMO-GRUPO.
012900     05 WS-QTD-FAIXA             PIC 9(005) COMP-3
013000                                  OCCURS 5 TIMES.
013100*-----------------------------------------------------------------
013200*        DESCRICAO DA FAIXA PARA O PAINEL DE CONSOLE
013300*-----------------------------------------------------------------
013400 01  TAB-FAIXA-DESCR-INICIAL.
013500     05 FILLER                   PIC X(002) VALUE "P0".
013600     05 FILLER                   PIC X(015) VALUE "URGENTISSIMO".
013700     05 FILLER                   PIC X(002) VALUE "P1".
013800     05 FILLER                   PIC X(015) VALUE "URGENTE".
013900     05 FILLER                   PIC X(002) VALUE "P2".
014000     05 FILLER                   PIC X(015) VALUE "NORMAL".
014100     05 FILLER                   PIC X(002) VALUE "P3".
014200     05 FILLER                   PIC X(015) VALUE "BAIXA".
014300 01  TAB-FAIXA-DESCR REDEFINES TAB-FAIXA-DESCR-INICIAL.
014400     05 TAB-FAIXA-DESCR-LINHA    OCCURS 4 TIMES.
014500        10 TAB-FAIXA-DESCR-SIGLA PIC X(002).
014600        10 TAB-FAIXA-DESCR-NOME  PIC X(015).
014700*-----------------------------------------------------------------
014800*        DATA DO SISTEMA (ACCEPT FROM DATE) - USADA NA ABERTURA
014900*        DO LOTE E NO CABECALHO DE ERRO
015000*-----------------------------------------------------------------
015100 01  WS-DATA-SISTEMA             PIC 9(008)          VALUE ZEROS.
015200 01  WS-DATA-SISTEMA-R REDEFINES WS-DATA-SISTEMA.
015300     05 WS-DATA-ANO              PIC 9(004).
015400     05 WS-DATA-MES              PIC 9(002).
015500     05 WS-DATA-DIA               PIC 9(002).
015600*-----------------------------------------------------------------
015700*        AREA DE EDICAO DE SLA - RASTRO DE CRITICOS (TKT-0119)
015800*-----------------------------------------------------------------
015900 01  WS-SLA-GRUPO.
016000     05 WS-SLA-HORAS-AUX         PIC 9(003)V9.
016100     05 FILLER                   PIC X(001).
016200 01  WS-SLA-HORAS-ED REDEFINES WS-SLA-GRUPO.
016300     05 WS-SLA-HORAS-EDX         PIC ZZ9.9.
016400*-----------------------------------------------------------------
016500*        AREA DE LINKAGE PARA A TKTSIG E A TKTPRI
016600*-----------------------------------------------------------------
016700 COPY "#BOOKSIG".
016800 COPY "#BOOKPRI".
016900*-----------------------------------------------------------------
017000*        MENSAGENS DE ERRO DO PROGRAMA
017100*-----------------------------------------------------------------
017200 COPY "#BOOKMSG".
017300*-----------------------------------------------------------------
017400 01  FILLER                      PIC X(050)          VALUE
017500     "***** FIM DA WORKING - TKTSCOR *****".
017600*-----------------------------------------------------------------
017700
017800*=================================================================
017900 PROCEDURE                               DIVISION.
018000*=================================================================
018100 0000-PRINCIPAL.
018200
018300     PERFORM 0100-INICIAR.
018400     PERFORM 0200-PROCESSAR UNTIL FS-TKTIN NOT EQUAL "00".
018500     PERFORM 0300-FINALIZAR.
018600     STOP RUN.
018700
018800 0000-PRINCIPAL-FIM.                     EXIT.
018900*-----------------------------------------------------------------
019000 0100-INICIAR                            SECTION.
019100*-----------------------------------------------------------------
019200
019300     ACCEPT WS-DATA-SISTEMA      FROM DATE YYYYMMDD.
019400     OPEN INPUT  TICKET-IN
019500          OUTPUT TICKET-OUT.
019600     IF FS-TKTIN                  NOT EQUAL "00"
019700         IF FS-TKTIN               EQUAL "35"
019800             MOVE WRK-NAO-ACHOU        TO WRK-DESCRICAO-ERRO
019900         ELSE
020000             MOVE WRK-ERRO-ABERTURA    TO WRK-DESCRICAO-ERRO
020100         END-IF
020200         MOVE FS-TKTIN             TO WRK-STATUS-ERRO
020300         MOVE "TICKET-IN"          TO WRK-ARQUIVO-ERRO
020400         MOVE "TKTSCOR"            TO WRK-PRG-ERRO
020500         MOVE WS-DATA-ANO          TO WRK-ANO-ERRO
020600         PERFORM 9999-TRATA-ERRO
020700     END-IF.
020800     IF FS-TKTOUT                 NOT EQUAL "00"
020900         MOVE WRK-ERRO-ABERTURA    TO WRK-DESCRICAO-ERRO
021000         MOVE FS-TKTOUT            TO WRK-STATUS-ERRO
021100         MOVE "TICKET-OUT"         TO WRK-ARQUIVO-ERRO
021200         MOVE "TKTSCOR"            TO WRK-PRG-ERRO
021300         MOVE WS-DATA-ANO          TO WRK-ANO-ERRO
021400         PERFORM 9999-TRATA-ERRO
021500     END-IF.
021600     PERFORM 0110-LEITURA.
021700
021800 0100-INICIAR-FIM.                       EXIT.
021900*-----------------------------------------------------------------
022000 0110-LEITURA                            SECTION.
022100*-----------------------------------------------------------------
022200
022300     READ TICKET-IN.
022400
022500 0110-LEITURA-FIM.                       EXIT.
022600*-----------------------------------------------------------------
022700 0200-PROCESSAR                          SECTION.
022800*-----------------------------------------------------------------
022900
023000     ADD 1                        TO ACU-LIDOS.
023100     PERFORM 0210-CHAMAR-SINAIS.
023200     PERFORM 0220-CHAMAR-PRIORIDADE.
023300     PERFORM 0230-MONTAR-SAIDA.
023400     WRITE REG-MST-CHAMADO.
023500     IF FS-TKTOUT                 NOT EQUAL "00"
023600         IF FS-TKTOUT              EQUAL "24"
023700             MOVE WRK-NAO-GRAVOU       TO WRK-DESCRICAO-ERRO
023800         ELSE
023900             MOVE WRK-ERRO-GRAVACAO    TO WRK-DESCRICAO-ERRO
024000         END-IF
024100         MOVE FS-TKTOUT            TO WRK-STATUS-ERRO
024200         MOVE "TICKET-OUT"         TO WRK-ARQUIVO-ERRO
024300         MOVE "TKTSCOR"            TO WRK-PRG-ERRO
024400         MOVE WS-DATA-ANO          TO WRK-ANO-ERRO
024500         PERFORM 9999-TRATA-ERRO
024600     ELSE
024700         ADD 1                     TO ACU-GRAVADOS
024800     END-IF.
024900     PERFORM 0240-RESUMO-CONSOLE.
025000     PERFORM 0110-LEITURA.
025100
025200 0200-PROCESSAR-FIM.                     EXIT.
025300*-----------------------------------------------------------------
025400 0210-CHAMAR-SINAIS                      SECTION.
025500*-----------------------------------------------------------------
025600
025700     MOVE REG-TKT-TEXTO           TO LK-SIG-TEXTO.
025800     MOVE REG-TKT-SLA-HORAS       TO LK-SIG-SLA-HORAS.
025900     CALL "TKTSIG"                USING LK-SIG-AREA.
026000
026100 0210-CHAMAR-SINAIS-FIM.                 EXIT.
026200*-----------------------------------------------------------------
026300 0220-CHAMAR-PRIORIDADE                  SECTION.
026400*-----------------------------------------------------------------
026500
026600     MOVE LK-SIG-URGENCIA         TO LK-PRI-URGENCIA.
026700     MOVE LK-SIG-CONFIANCA        TO LK-PRI-CONFIANCA.
026800     MOVE LK-SIG-ERRO-FLAG        TO LK-PRI-ERRO-FLAG.
026900     MOVE REG-TKT-SLA-HORAS       TO LK-PRI-SLA-HORAS.
027000     MOVE REG-TKT-NIVEL-CLI       TO LK-PRI-NIVEL-CLI.
027100     MOVE REG-TKT-OVR-FLAG        TO LK-PRI-OVR-FLAG.
027200     MOVE REG-TKT-OVR-PRIORIDADE  TO LK-PRI-OVR-PRIORIDADE.
027300     CALL "TKTPRI"                USING LK-PRI-AREA.
027400
027500 0220-CHAMAR-PRIORIDADE-FIM.              EXIT.
027600*-----------------------------------------------------------------
027700 0230-MONTAR-SAIDA                       SECTION.
027800*-----------------------------------------------------------------
027900
028000     MOVE REG-TKT-ID               TO REG-MST-ID.
028100     MOVE REG-TKT-TEXTO             TO REG-MST-TEXTO.
028200     MOVE REG-TKT-NIVEL-CLI          TO REG-MST-NIVEL-CLI.
028300     MOVE REG-TKT-NOME-CLI           TO REG-MST-NOME-CLI.
028400     MOVE REG-TKT-EMAIL-CLI          TO REG-MST-EMAIL-CLI.
028500     MOVE REG-TKT-CONTA-CLI          TO REG-MST-CONTA-CLI.
028600     MOVE REG-TKT-SLA-HORAS          TO REG-MST-SLA-HORAS.
028700     MOVE REG-TKT-SITUACAO           TO REG-MST-SITUACAO.
028800     MOVE REG-TKT-OVR-FLAG           TO REG-MST-OVR-FLAG.
028900     MOVE REG-TKT-OVR-PRIORIDADE     TO REG-MST-OVR-PRIORIDADE.
029000     MOVE REG-TKT-OVR-MOTIVO         TO REG-MST-OVR-MOTIVO.
029100     MOVE REG-TKT-OVR-AGENTE         TO REG-MST-OVR-AGENTE.
029200     MOVE REG-TKT-FBK-RESULTADO      TO REG-MST-FBK-RESULTADO.
029300     MOVE REG-TKT-FBK-AGENTE         TO REG-MST-FBK-AGENTE.
029400     MOVE LK-SIG-RESUMO              TO REG-MST-SIG-RESUMO.
029500     MOVE LK-SIG-URGENCIA            TO REG-MST-SIG-URGENCIA.
029600     MOVE LK-SIG-CONFIANCA           TO REG-MST-SIG-CONFIANCA.
029700     MOVE LK-SIG-SENTIMENTO          TO REG-MST-SIG-SENTIMENTO.
029800     MOVE LK-SIG-INTENSIDADE         TO REG-MST-SIG-INTENSIDADE.
029900     MOVE LK-SIG-ERRO-FLAG           TO REG-MST-SIG-ERRO-FLAG.
030000     MOVE LK-PRI-URG-EFET            TO REG-MST-PRI-URG-EFET.
030100     MOVE LK-PRI-SLA-RISCO           TO REG-MST-PRI-SLA-RISCO.
030200     MOVE LK-PRI-PESO-NIVEL          TO REG-MST-PRI-PESO-NIVEL.
030300     MOVE LK-PRI-CONTRIB-URG         TO REG-MST-PRI-CONTRIB-URG.
030400     MOVE LK-PRI-CONTRIB-SLA         TO REG-MST-PRI-CONTRIB-SLA.
030500     MOVE LK-PRI-CONTRIB-NIV         TO REG-MST-PRI-CONTRIB-NIV.
030600     MOVE LK-PRI-SCORE-FINAL         TO REG-MST-PRI-SCORE-FINAL.
030700     MOVE LK-PRI-FAIXA               TO REG-MST-PRI-FAIXA.
030800
030900 0230-MONTAR-SAIDA-FIM.                  EXIT.
031000*-----------------------------------------------------------------
031100 0240-RESUMO-CONSOLE                     SECTION.
031200*-----------------------------------------------------------------
031300
031400     PERFORM 0250-SOMAR-FAIXA
031500         VARYING WS-IDX FROM 1 BY 1
031600         UNTIL WS-IDX > 4
031700         OR     TAB-FAIXA-DESCR-SIGLA(WS-IDX) EQUAL LK-PRI-FAIXA.
031800
031900     IF LK-SIG-URGENCIA            EQUAL "CRITICAL"
032000         MOVE REG-TKT-SLA-HORAS     TO WS-SLA-HORAS-AUX
032100         DISPLAY "CRITICO......: " REG-TKT-ID
032200             " SLA:" WS-SLA-HORAS-EDX
032300     END-IF.
032400
032500 0240-RESUMO-CONSOLE-FIM.                 EXIT.
032600*-----------------------------------------------------------------
032700 0250-SOMAR-FAIXA                        SECTION.
032800*-----------------------------------------------------------------
032900
033000     IF TAB-FAIXA-DESCR-SIGLA(WS-IDX) EQUAL LK-PRI-FAIXA
033100         ADD 1                      TO WS-QTD-FAIXA(WS-IDX)
033200     END-IF.
033300
033400 0250-SOMAR-FAIXA-FIM.                   EXIT.
033500*-----------------------------------------------------------------
033600 0300-FINALIZAR                          SECTION.
033700*-----------------------------------------------------------------
033800
033900     DISPLAY WRK-SEPARALINHA.
034000     DISPLAY "===== TKTSCOR - RESUMO DO LOTE =====".
034100     DISPLAY "CHAMADOS LIDOS...: " ACU-LIDOS.
034200     DISPLAY "CHAMADOS GRAVADOS: " ACU-GRAVADOS.
034300     IF ACU-LIDOS                 EQUAL ZERO
034400         DISPLAY WRK-ARQ-VAZIO
034500     ELSE
034600         DISPLAY WRK-ARQ-OK
034700     END-IF.
034800     DISPLAY WRK-SEPARALINHA.
034900     PERFORM 0310-RESUMO-FAIXA
035000         VARYING WS-IDX FROM 1 BY 1 UNTIL WS-IDX > 4.
035100     CLOSE TICKET-IN
035200           TICKET-OUT.
035300     IF FS-TKTOUT                 NOT EQUAL "00"
035400         MOVE WRK-ERRO-FECHAR      TO WRK-DESCRICAO-ERRO
035500         MOVE FS-TKTOUT            TO WRK-STATUS-ERRO
035600         MOVE "TICKET-OUT"         TO WRK-ARQUIVO-ERRO
035700         MOVE "TKTSCOR"            TO WRK-PRG-ERRO
035800         MOVE WS-DATA-ANO          TO WRK-ANO-ERRO
035900         PERFORM 9999-TRATA-ERRO
036000     END-IF.
036100
036200 0300-FINALIZAR-FIM.                     EXIT.
036300*-----------------------------------------------------------------
036400 0310-RESUMO-FAIXA                       SECTION.
036500*-----------------------------------------------------------------
036600
036700     DISPLAY TAB-FAIXA-DESCR-SIGLA(WS-IDX) " "
036800         TAB-FAIXA-DESCR-NOME(WS-IDX) " : "
036900         WS-QTD-FAIXA(WS-IDX).
037000
037100 0310-RESUMO-FAIXA-FIM.                  EXIT.
037200*-----------------------------------------------------------------
037300 9999-TRATA-ERRO                         SECTION.
037400*-----------------------------------------------------------------
037500
037600     DISPLAY "===== ERRO NO PROGRAMA TKTSCOR =====".
037700     DISPLAY "ARQUIVO......: " WRK-ARQUIVO-ERRO.
037800     DISPLAY "MENSAGEM.....: " WRK-DESCRICAO-ERRO.
037900     DISPLAY "FILE STATUS..: " WRK-STATUS-ERRO.
038000     STOP RUN.
038100
038200 9999-TRATA-ERRO-FIM.                    EXIT.
038300*-----------------------------------------------------------------
