000100*=================================================================
000200*    BOOK........: #BOOKSIG
000300*    PROGRAMADOR.: R.ALMEIDA
000400*    ANALISTA....: S.BARROS
000500*    CONSULTORIA.: FOURSYS
000600*    DATA........: 02/05/1990
000700*-----------------------------------------------------------------
000800*    OBJETIVO....: AREA DE LINKAGE ENTRE A TKTSCOR E A TKTSIG.
000900*                  ENTRADA: TEXTO DO CHAMADO E HORAS DE SLA.
001000*                  SAIDA..: RESUMO, URGENCIA, CONFIANCA,
001100*                           SENTIMENTO, INTENSIDADE E FLAG DE
001200*                           ERRO DE ANALISE.
001300*-----------------------------------------------------------------
001400*                     ALTERACOES DO BOOK
001500*-----------------------------------------------------------------
001600* 02/05/1990 RA  TKT-0010  VERSAO INICIAL DA AREA DE LINKAGE.
001650* 22/02/1999 RA  TKT-0151  CONFIANCA NUNCA PASSA DE 0.95, RETIRADA
001660*                          A CASA INTEIRA DA MASCARA (ERA 9V99).
001700*=================================================================
001800 01  LK-SIG-AREA.
001900*-----------------------------------------------------------------
002000*        ENTRADA
002100*-----------------------------------------------------------------
002200     05 LK-SIG-TEXTO              PIC X(200).
002300     05 LK-SIG-SLA-HORAS          PIC 9(003)V9.
002400*-----------------------------------------------------------------
002500*        SAIDA
002600*-----------------------------------------------------------------
002700     05 LK-SIG-RESUMO             PIC X(100).
002800     05 LK-SIG-URGENCIA           PIC X(008).
002900     05 LK-SIG-CONFIANCA          PIC V99.
003000     05 LK-SIG-SENTIMENTO         PIC X(008).
003100     05 LK-SIG-INTENSIDADE        PIC 9V99.
003200     05 LK-SIG-ERRO-FLAG          PIC X(001).
003300*-----------------------------------------------------------------
003400     05 FILLER                    PIC X(005).
