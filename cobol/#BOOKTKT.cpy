000100*=================================================================
000200*    BOOK........: #BOOKTKT
000300*    PROGRAMADOR.: R.ALMEIDA
000400*    ANALISTA....: S.BARROS
000500*    CONSULTORIA.: FOURSYS
000600*    DATA........: 14/03/1989
000700*-----------------------------------------------------------------
000800*    OBJETIVO....: LAYOUT DO CHAMADO DE SUPORTE RECEBIDO PELO
000900*                  LOTE DE PRIORIZACAO (ARQUIVO TICKET-IN).
001000*                  INCLUI OS CAMPOS DE OVERRIDE MANUAL E DE
001100*                  FEEDBACK DO AGENTE, POIS O LOTE PRECISA DELES
001200*                  PARA RECALCULAR A PRIORIDADE EFETIVA.
001300*-----------------------------------------------------------------
001400*                     ALTERACOES DO BOOK
001500*-----------------------------------------------------------------
001600* 14/03/1989 RA  TKT-0002  VERSAO INICIAL DO LAYOUT DE CHAMADO.
001700* 07/06/1993 SB  TKT-0055  INCLUIDOS OS CAMPOS DE OVERRIDE MANUAL
001800*                          (PRIORIDADE FORCADA PELO AGENTE).
001900*                          ANTES O PROGRAMA DE LOTE NAO SABIA
002000*                          QUE UM CHAMADO JA HAVIA SIDO REVISTO.
002100*-----------------------------------------------------------------
002200* 18/09/1994 RA  TKT-0069  INCLUIDOS OS CAMPOS DE FEEDBACK DO
002300*                          AGENTE SOBRE A PRIORIDADE CALCULADA.
002400*=================================================================
002500 01  REG-TKT-CHAMADO.
002600*-----------------------------------------------------------------
002700*        DADOS BASICOS DO CHAMADO
002800*-----------------------------------------------------------------
002900     05 REG-TKT-ID                PIC X(012).
003000     05 REG-TKT-TEXTO             PIC X(200).
003100     05 REG-TKT-NIVEL-CLI         PIC X(010).
003200     05 REG-TKT-NOME-CLI          PIC X(030).
003300     05 REG-TKT-EMAIL-CLI         PIC X(040).
003400     05 REG-TKT-CONTA-CLI         PIC X(013).
003500     05 REG-TKT-SLA-HORAS         PIC 9(003)V9.
003600     05 REG-TKT-SITUACAO          PIC X(012).
003700*-----------------------------------------------------------------
003800*        OVERRIDE MANUAL DE PRIORIDADE (TKT-0055)
003900*-----------------------------------------------------------------
004000     05 REG-TKT-OVR-FLAG          PIC X(001).
004100     05 REG-TKT-OVR-PRIORIDADE    PIC 9V999.
004200     05 REG-TKT-OVR-MOTIVO        PIC X(060).
004300     05 REG-TKT-OVR-AGENTE        PIC X(030).
004400*-----------------------------------------------------------------
004500*        FEEDBACK DO AGENTE (TKT-0069)
004600*-----------------------------------------------------------------
004700     05 REG-TKT-FBK-RESULTADO     PIC X(009).
004800     05 REG-TKT-FBK-AGENTE        PIC X(030).
004900*-----------------------------------------------------------------
005000     05 FILLER                    PIC X(010).
